000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - FILTER PHASE      *
000400*          SELECTS BY REGION AND BY INCLUSIVE        *
000500*             TIMESTAMP BOUNDS                       *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.          NEMFILT.
001300     AUTHOR.              V B COEN.
001400     INSTALLATION.        APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.        06/11/1985.
001600     DATE-COMPILED.
001700     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001800                          LATER, VINCENT BRYAN COEN.
001900                          DISTRIBUTED UNDER THE GNU
002000                          GENERAL PUBLIC LICENSE. SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             NEM PRICE ANALYZER - FILTER.
002400*                         TAKES THE MERGED TABLE BUILT
002500*                         BY NEMLOAD AND BUILDS THE
002600*                         FILTERED TABLE USED BY
002700*                         NEMSUMM, NEMSPIK AND NEMBATT.
002800*
002900*    VERSION.             SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES.      NONE.
003200*
003300*    FILES USED.          NONE, TABLE TO TABLE.
003400*
003500*    ERROR MESSAGES USED.
003600*                         NM201 - NM202.
003700*
003800* CHANGES:
003900* 06/11/85 VBC - 1.0.00 CREATED.
004000* 25/11/85 VBC -    .01 REGION COMPARE NOW CASE
004100*                       -INSENSITIVE VIA INSPECT
004200*                       CONVERTING, PREVIOUSLY REQUIRED
004300*                       AN EXACT CASE MATCH.
004400* 11/01/86 VBC -    .02 TIMESTAMP BOUNDS COMPARED AS
004500*                       PLAIN ALPHANUMERIC - THE
004600*                       YYYY-MM-DD HH:MM LAYOUT SORTS
004700*                       CORRECTLY AS TEXT SO NO NUMERIC
004800*                       BREAKDOWN IS NEEDED HERE.
004900* 19/08/92 VBC -    .03 Y2K REVIEW - TIMESTAMP BOUNDS
005000*                       ARE FULL 4-DIGIT YEARS, NO
005100*                       CHANGE REQUIRED.
005200* 02/04/98 VBC -    .04 Y2K SIGN-OFF - SEE MEMO 98-114.
005300* 23/07/03 VBC -    .05 TIDIED COPYRIGHT BLOCK TO THE
005400*                       CURRENT ACAS WORDING.
005500* 05/12/25 VBC -    2.0.00 DOES NOT ABORT ON AN EMPTY
005600*                       RESULT, THAT CHECK NOW BELONGS
005700*                       TO EACH ANALYSIS PHASE.
005800* 15/12/25 VBC -    .01 NO LONGER POINTS AT NEM000 FOR
005900*                       THE COPYRIGHT NOTICE, CARRIES
006000*                       ITS OWN IN FULL LIKE EVERY OTHER
006100*                       PROGRAM IN THE SUITE.
006200*
006300******************************************************************
006400* COPYRIGHT NOTICE.
006500* ****************
006600*
006700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
006800* WAS UPDATED 2024-04-16.
006900*
007000* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
007100* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
007200* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
007300* LATER.
007400*
007500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
007600* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
007700* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
007800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
007900* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
008000* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008100* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008200*
008300* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008400* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
008500* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
008600* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
008700* FOR MORE DETAILS.
008800*
008900* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
009000* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
009100* COPYING.
009200* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
009300* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
009400******************************************************************
009500*
009600 ENVIRONMENT              DIVISION.
009700*================================
009800*
009900 CONFIGURATION            SECTION.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM.
010200*
010300 INPUT-OUTPUT             SECTION.
010400 FILE-CONTROL.
010500*                 NO FILES OPENED BY THIS PHASE.
010600*
010700 DATA                     DIVISION.
010800*================================
010900*
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200 77  PROG-NAME                PIC X(17) VALUE
011300                       "NEMFILT (2.0.00)".
011400*
011500 01  WS-DATA.
011600     03  WS-SCAN-IX            PIC 9(7) COMP.
011700     03  WS-OUT-IX             PIC 9(7) COMP.
011800     03  WS-KEEP-SW            PIC X.
011900     03  WS-REGION-FILT-UC     PIC X(5).
012000     03  WS-REGION-ROW-UC      PIC X(5).
012100     03  WS-BND-YEAR           PIC X(4).
012200     03  WS-BND-MONTH          PIC X(2).
012300     03  WS-BND-DAY            PIC X(2).
012400     03  WS-BND-HOUR           PIC X(2).
012500     03  WS-BND-MINUTE         PIC X(2).
012600     03  FILLER                PIC X(5).
012700*
012800 01  ERROR-MESSAGES.
012900     03  NM201   PIC X(44) VALUE
013000         "NM201 INVALID FILTER-START IN NEMPARM".
013100     03  NM202   PIC X(44) VALUE
013200         "NM202 INVALID FILTER-END IN NEMPARM".
013300     03  FILLER                PIC X(5).
013400*
013500 LINKAGE SECTION.
013600*---------------
013700 COPY "WSNEMCAL.COB".
013800 COPY "WSNEMPRM.COB".
013900 COPY "WSNEMWRK.COB".
014000 COPY "WSNEMWRK.COB"
014100     REPLACING ==NEM-WK== BY ==NEM-FLT==,
014200               ==NEM-WORK-TABLE== BY ==NEM-FILT-TABLE==.
014300*
014400 PROCEDURE DIVISION USING NEM-CALLING-DATA
014500                          NEM-PARAM-RECORD
014600                          NEM-WORK-TABLE
014700                          NEM-FILT-TABLE.
014800*
014900 AA000-MAIN                   SECTION.
015000*************************************
015100*
015200     DISPLAY  PROG-NAME " STARTING".
015300     MOVE     SPACES TO NEM-ABORT-SWITCH.
015400     MOVE     ZERO TO NEM-FLT-COUNT.
015500*
015600     PERFORM  AA010-VALIDATE-BOUNDS THRU AA010-EXIT.
015700     IF       NEM-PHASE-ABORTED
015800              GOBACK.
015900*
016000     MOVE     NEM-PRM-FILTER-REGION TO WS-REGION-FILT-UC.
016100     INSPECT  WS-REGION-FILT-UC CONVERTING
016200                  "abcdefghijklmnopqrstuvwxyz"
016300               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016400*
016500     MOVE     ZERO TO WS-OUT-IX.
016600     PERFORM  AA020-APPLY-FILTER
016700         VARYING WS-SCAN-IX FROM 1 BY 1
016800           UNTIL WS-SCAN-IX > NEM-WK-COUNT.
016900     MOVE     WS-OUT-IX TO NEM-FLT-COUNT.
017000*
017100     DISPLAY  PROG-NAME " COMPLETED, " NEM-FLT-COUNT
017200                       " ROWS KEPT OF " NEM-WK-COUNT.
017300     MOVE     ZERO TO NEM-RETURN-CODE.
017400     GOBACK.
017500*
017600 AA000-EXIT. EXIT SECTION.
017700*
017800 AA010-VALIDATE-BOUNDS        SECTION.
017900*************************************
018000*    CHECKS FILTER-START AND FILTER-END FOR A VALID
018100*    SHAPE WHEN EITHER IS SUPPLIED. BLANK MEANS NO
018200*    BOUND ON THAT SIDE.
018300*
018400     IF       NEM-PRM-FILTER-START = SPACES
018500              GO TO AA015-CHECK-END.
018600     MOVE     NEM-PRM-FS-YEAR   TO WS-BND-YEAR.
018700     MOVE     NEM-PRM-FS-MONTH  TO WS-BND-MONTH.
018800     MOVE     NEM-PRM-FS-DAY    TO WS-BND-DAY.
018900     MOVE     NEM-PRM-FS-HOUR   TO WS-BND-HOUR.
019000     MOVE     NEM-PRM-FS-MINUTE TO WS-BND-MINUTE.
019100     PERFORM  ZZ080-CHECK-BOUND THRU ZZ080-EXIT.
019200     IF       WS-KEEP-SW = "N"
019300              MOVE NM201 TO NEM-ABORT-MESSAGE
019400              MOVE 20 TO NEM-RETURN-CODE
019500              MOVE "Y" TO NEM-ABORT-SWITCH
019600              GO TO AA010-EXIT.
019700*
019800 AA015-CHECK-END.
019900     IF       NEM-PRM-FILTER-END = SPACES
020000              GO TO AA010-EXIT.
020100     MOVE     NEM-PRM-FE-YEAR   TO WS-BND-YEAR.
020200     MOVE     NEM-PRM-FE-MONTH  TO WS-BND-MONTH.
020300     MOVE     NEM-PRM-FE-DAY    TO WS-BND-DAY.
020400     MOVE     NEM-PRM-FE-HOUR   TO WS-BND-HOUR.
020500     MOVE     NEM-PRM-FE-MINUTE TO WS-BND-MINUTE.
020600     PERFORM  ZZ080-CHECK-BOUND THRU ZZ080-EXIT.
020700     IF       WS-KEEP-SW = "N"
020800              MOVE NM202 TO NEM-ABORT-MESSAGE
020900              MOVE 21 TO NEM-RETURN-CODE
021000              MOVE "Y" TO NEM-ABORT-SWITCH.
021100*
021200 AA010-EXIT. EXIT SECTION.
021300*
021400 AA020-APPLY-FILTER           SECTION.
021500*************************************
021600*    APPLIES THE REGION AND DATE-BOUND TESTS TO ONE
021700*    ROW OF THE MERGED TABLE.
021800*
021900     MOVE     "Y" TO WS-KEEP-SW.
022000*
022100     IF       NEM-PRM-FILTER-REGION NOT = SPACES
022200              MOVE NEM-WK-REGION(WS-SCAN-IX)
022300                       TO WS-REGION-ROW-UC
022400              INSPECT WS-REGION-ROW-UC CONVERTING
022500                  "abcdefghijklmnopqrstuvwxyz"
022600               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
022700              IF WS-REGION-ROW-UC NOT = WS-REGION-FILT-UC
022800                       MOVE "N" TO WS-KEEP-SW.
022900*
023000     IF       WS-KEEP-SW = "Y" AND
023100                       NEM-PRM-FILTER-START NOT = SPACES
023200              IF NEM-WK-TIMESTAMP(WS-SCAN-IX) <
023300                       NEM-PRM-FILTER-START
023400                       MOVE "N" TO WS-KEEP-SW.
023500*
023600     IF       WS-KEEP-SW = "Y" AND
023700                       NEM-PRM-FILTER-END NOT = SPACES
023800              IF NEM-WK-TIMESTAMP(WS-SCAN-IX) >
023900                       NEM-PRM-FILTER-END
024000                       MOVE "N" TO WS-KEEP-SW.
024100*
024200     IF       WS-KEEP-SW = "Y"
024300              ADD 1 TO WS-OUT-IX
024400              MOVE NEM-WK-ENTRY(WS-SCAN-IX)
024500                       TO NEM-FLT-ENTRY(WS-OUT-IX).
024600*
024700 AA020-EXIT. EXIT SECTION.
024800*
024900 ZZ080-CHECK-BOUND            SECTION.
025000*************************************
025100*    SETS WS-KEEP-SW TO "N" WHEN THE BOUND JUST MOVED
025200*    TO WS-BND-YEAR ETC DOES NOT LOOK LIKE A VALID
025300*    DATE-TIME.
025400*
025500     MOVE     "Y" TO WS-KEEP-SW.
025600     IF       WS-BND-YEAR NOT NUMERIC
025700           OR WS-BND-MONTH NOT NUMERIC
025800           OR WS-BND-DAY NOT NUMERIC
025900           OR WS-BND-HOUR NOT NUMERIC
026000           OR WS-BND-MINUTE NOT NUMERIC
026100              MOVE "N" TO WS-KEEP-SW
026200              GO TO ZZ080-EXIT.
026300     IF       WS-BND-MONTH < "01" OR > "12"
026400              MOVE "N" TO WS-KEEP-SW
026500              GO TO ZZ080-EXIT.
026600     IF       WS-BND-DAY < "01" OR > "31"
026700              MOVE "N" TO WS-KEEP-SW
026800              GO TO ZZ080-EXIT.
026900     IF       WS-BND-HOUR > "23"
027000              MOVE "N" TO WS-KEEP-SW
027100              GO TO ZZ080-EXIT.
027200     IF       WS-BND-MINUTE > "59"
027300              MOVE "N" TO WS-KEEP-SW.
027400*
027500 ZZ080-EXIT. EXIT SECTION.
