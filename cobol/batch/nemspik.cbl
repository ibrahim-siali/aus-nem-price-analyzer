000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - SPIKES PHASE      *
000400*          PRICE SPIKE DETECTION BY THRESHOLD OR     *
000500*             BY QUANTILE CUTOFF                     *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.          NEMSPIK.
001300     AUTHOR.              V B COEN.
001400     INSTALLATION.        APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.        08/11/1985.
001600     DATE-COMPILED.
001700     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001800                          LATER, VINCENT BRYAN COEN.
001900                          DISTRIBUTED UNDER THE GNU
002000                          GENERAL PUBLIC LICENSE. SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             NEM PRICE ANALYZER - SPIKE
002400*                         DETECTION. CUTOFF IS EITHER
002500*                         AN EXPLICIT PRICE THRESHOLD OR
002600*                         A QUANTILE OF THE FILTERED
002700*                         PRICE DISTRIBUTION. EVERY ROW
002800*                         AT OR ABOVE CUTOFF IS A SPIKE.
002900*
003000*    VERSION.             SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.      NONE.
003300*
003400*    FILES USED.          NONE, TABLE TO TABLE.
003500*
003600*    ERROR MESSAGES USED.
003700*                         NM401 - NM403.
003800*
003900* CHANGES:
004000* 08/11/85 VBC - 1.0.00 CREATED.
004100* 02/12/85 VBC -    .01 THRESHOLD NOW TESTED VIA
004200*                       NEM-PRM-SPK-THR-SW RATHER THAN
004300*                       THE THRESHOLD VALUE ITSELF, A
004400*                       ZERO THRESHOLD WAS BEING TREATED
004500*                       AS "NOT SUPPLIED" BY MISTAKE.
004600* 19/02/86 VBC -    .02 QUANTILE ROUTINE LIFTED INTO
004700*                       THIS PROGRAM FROM NEMBATT AS A
004800*                       LOCAL PARAGRAPH, SEE ALSO
004900*                       NEMBATT WHICH CARRIES ITS OWN
005000*                       COPY.
005100* 26/09/92 VBC -    .03 Y2K REVIEW - NO DATE ARITHMETIC
005200*                       IN THIS PHASE, NO CHANGE
005300*                       REQUIRED.
005400* 12/05/98 VBC -    .04 Y2K SIGN-OFF - SEE MEMO 98-114.
005500* 23/07/03 VBC -    .05 TIDIED COPYRIGHT BLOCK TO THE
005600*                       CURRENT ACAS WORDING.
005700* 07/12/25 VBC - 2.0.00 EVENT LIST NOW CARRIES ALL
005800*                       SPIKES, NEMRPT TRIMS TO THE
005900*                       FIRST 5 FOR PRINTING.
006000* 15/12/25 VBC -    .01 NO LONGER POINTS AT NEM000 FOR
006100*                       THE COPYRIGHT NOTICE, CARRIES
006200*                       ITS OWN IN FULL LIKE EVERY OTHER
006300*                       PROGRAM IN THE SUITE.
006400* 15/12/25 VBC -    .02 AA010-DETERMINE-CUTOFF NOW
006500*                       TESTS NEM-PRM-QUANTILE-GIVEN AND
006600*                       ABORTS WITH NM403 WHEN NEITHER
006700*                       THRESHOLD NOR QUANTILE IS
006800*                       SUPPLIED - NM403 WAS DECLARED
006900*                       BUT NEVER RAISED.
007000*
007100******************************************************************
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
007600* WAS UPDATED 2024-04-16.
007700*
007800* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
007900* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
008000* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
008100* LATER.
008200*
008300* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
008400* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
008500* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
008600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
008700* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
008800* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008900* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
009000*
009100* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
009200* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
009300* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
009400* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
009500* FOR MORE DETAILS.
009600*
009700* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
009800* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
009900* COPYING.
010000* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
010100* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
010200******************************************************************
010300*
010400 ENVIRONMENT              DIVISION.
010500*================================
010600*
010700 CONFIGURATION            SECTION.
010800 SPECIAL-NAMES.
010900     C01 IS TOP-OF-FORM.
011000*
011100 INPUT-OUTPUT             SECTION.
011200 FILE-CONTROL.
011300*                 NO FILES OPENED BY THIS PHASE.
011400*
011500 DATA                     DIVISION.
011600*================================
011700*
011800 WORKING-STORAGE SECTION.
011900*-----------------------
012000 77  PROG-NAME                PIC X(17) VALUE
012100                       "NEMSPIK (2.0.00)".
012200*
012300 01  WS-PRICE-TAB.
012400     03  WS-PRICE-ENTRY        PIC S9(7)V99 COMP-3
012500                       OCCURS 20000 TIMES.
012600     03  FILLER                PIC X(5).
012700*
012800 01  WS-DATA.
012900     03  WS-SCAN-IX            PIC 9(7) COMP.
013000     03  WS-PASS-LIMIT         PIC 9(7) COMP.
013100     03  WS-EXCH-COUNT         PIC 9(7) COMP.
013200     03  WS-SWAP-PRICE         PIC S9(7)V99 COMP-3.
013300     03  WS-SUM-SPIKE          PIC S9(12)V9(4) COMP-3.
013400     03  WS-CUTOFF             PIC S9(7)V99 COMP-3.
013500     03  FILLER                PIC X(5).
013600*
013700 01  WS-QUANTILE-DATA.
013800     03  WS-QNT-N              PIC 9(7) COMP.
013900     03  WS-QNT-Q              PIC 9V999.
014000     03  WS-QNT-H              PIC S9(7)V9(6) COMP-3.
014100     03  WS-QNT-I              PIC S9(7) COMP.
014200     03  WS-QNT-F              PIC S9V9(6) COMP-3.
014300     03  WS-QNT-LOW            PIC S9(7)V99 COMP-3.
014400     03  WS-QNT-HIGH           PIC S9(7)V99 COMP-3.
014500     03  WS-QNT-RESULT         PIC S9(7)V99 COMP-3.
014600     03  FILLER                PIC X(5).
014700*
014800 01  ERROR-MESSAGES.
014900     03  NM401   PIC X(42) VALUE
015000         "NM401 CANNOT COMPUTE ON EMPTY DATASET".
015100     03  NM402   PIC X(48) VALUE
015200         "NM402 SPIKE-QUANTILE MUST BE BETWEEN 0 AND 1".
015300     03  NM403   PIC X(48) VALUE
015400         "NM403 NO SPIKE-THRESHOLD OR QUANTILE SUPPLIED".
015500     03  FILLER                PIC X(5).
015600*
015700 LINKAGE SECTION.
015800*---------------
015900 COPY "WSNEMCAL.COB".
016000 COPY "WSNEMPRM.COB".
016100 COPY "WSNEMWRK.COB"
016200     REPLACING ==NEM-WK== BY ==NEM-FLT==,
016300               ==NEM-WORK-TABLE== BY ==NEM-FILT-TABLE==.
016400 COPY "WSNEMSPK.COB".
016500*
016600 PROCEDURE DIVISION USING NEM-CALLING-DATA
016700                          NEM-PARAM-RECORD
016800                          NEM-FILT-TABLE
016900                          NEM-SPIKE-RESULT
017000                          NEM-SPIKE-TABLE.
017100*
017200 AA000-MAIN                   SECTION.
017300*************************************
017400*
017500     DISPLAY  PROG-NAME " STARTING".
017600     MOVE     SPACES TO NEM-ABORT-SWITCH.
017700     MOVE     ZERO TO NEM-SPK-COUNT.
017800*
017900     IF       NEM-FLT-COUNT = ZERO
018000              MOVE NM401 TO NEM-ABORT-MESSAGE
018100              MOVE 40 TO NEM-RETURN-CODE
018200              MOVE "Y" TO NEM-ABORT-SWITCH
018300              GOBACK.
018400*
018500     PERFORM  AA010-DETERMINE-CUTOFF THRU AA010-EXIT.
018600     IF       NEM-PHASE-ABORTED
018700              GOBACK.
018800*
018900     PERFORM  AA020-FIND-SPIKES THRU AA020-EXIT.
019000*
019100     DISPLAY  PROG-NAME " COMPLETED, " NEM-SPK-COUNT
019200                       " SPIKES FOUND".
019300     MOVE     ZERO TO NEM-RETURN-CODE.
019400     GOBACK.
019500*
019600 AA000-EXIT. EXIT SECTION.
019700*
019800 AA010-DETERMINE-CUTOFF       SECTION.
019900*************************************
020000*    EXPLICIT THRESHOLD WINS OVER THE QUANTILE (CHANGE
020100*    1.0.01). NEITHER SUPPLIED IS NM403 (CHANGE 2.0.01).
020200*
020300     IF       NEM-PRM-THRESHOLD-GIVEN
020400              MOVE NEM-PRM-SPIKE-THRESHOLD TO
020500                       NEM-SPK-CUTOFF WS-CUTOFF
020600              GO TO AA010-EXIT.
020700*
020800     IF       NOT NEM-PRM-QUANTILE-GIVEN
020900              MOVE NM403 TO NEM-ABORT-MESSAGE
021000              MOVE 42 TO NEM-RETURN-CODE
021100              MOVE "Y" TO NEM-ABORT-SWITCH
021200              GO TO AA010-EXIT.
021300*
021400     IF       NEM-PRM-SPIKE-QUANTILE < 0
021500           OR NEM-PRM-SPIKE-QUANTILE > 1
021600              MOVE NM402 TO NEM-ABORT-MESSAGE
021700              MOVE 41 TO NEM-RETURN-CODE
021800              MOVE "Y" TO NEM-ABORT-SWITCH
021900              GO TO AA010-EXIT.
022000*
022100     MOVE     NEM-FLT-COUNT TO WS-QNT-N.
022200     PERFORM  AA015-COPY-PRICE
022300         VARYING WS-SCAN-IX FROM 1 BY 1
022400           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
022500     PERFORM  ZZ065-SORT-PRICE THRU ZZ065-EXIT.
022600     MOVE     NEM-PRM-SPIKE-QUANTILE TO WS-QNT-Q.
022700     PERFORM  ZZ060-QUANTILE THRU ZZ060-EXIT.
022800     MOVE     WS-QNT-RESULT TO NEM-SPK-CUTOFF WS-CUTOFF.
022900     GO TO    AA010-EXIT.
023000*
023100 AA015-COPY-PRICE.
023200     MOVE     NEM-FLT-PRICE(WS-SCAN-IX)
023300                       TO WS-PRICE-ENTRY(WS-SCAN-IX).
023400*
023500 AA010-EXIT. EXIT SECTION.
023600*
023700 AA020-FIND-SPIKES            SECTION.
023800*************************************
023900*    INPUT-ORDER PASS, EVERY ROW AT OR ABOVE CUTOFF IS
024000*    A SPIKE.
024100*
024200     MOVE     ZERO TO WS-SUM-SPIKE.
024300     PERFORM  AA025-TEST-ONE
024400         VARYING WS-SCAN-IX FROM 1 BY 1
024500           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
024600     IF       NEM-SPK-COUNT > ZERO
024700              MOVE NEM-SPK-PRICE(1) TO NEM-SPK-MAX
024800              PERFORM AA027-FIND-MAX
024900                  VARYING WS-SCAN-IX FROM 2 BY 1
025000                    UNTIL WS-SCAN-IX > NEM-SPK-COUNT
025100              COMPUTE NEM-SPK-MEAN ROUNDED =
025200                       WS-SUM-SPIKE / NEM-SPK-COUNT.
025300     GO TO    AA020-EXIT.
025400*
025500 AA025-TEST-ONE.
025600     IF       NEM-FLT-PRICE(WS-SCAN-IX) >= WS-CUTOFF
025700              ADD 1 TO NEM-SPK-COUNT
025800              MOVE NEM-FLT-TIMESTAMP(WS-SCAN-IX)
025900                       TO NEM-SPK-TIMESTAMP(NEM-SPK-COUNT)
026000              MOVE NEM-FLT-REGION(WS-SCAN-IX)
026100                       TO NEM-SPK-REGION(NEM-SPK-COUNT)
026200              MOVE NEM-FLT-PRICE(WS-SCAN-IX)
026300                       TO NEM-SPK-PRICE(NEM-SPK-COUNT)
026400              ADD NEM-FLT-PRICE(WS-SCAN-IX) TO WS-SUM-SPIKE.
026500*
026600 AA027-FIND-MAX.
026700     IF       NEM-SPK-PRICE(WS-SCAN-IX) > NEM-SPK-MAX
026800              MOVE NEM-SPK-PRICE(WS-SCAN-IX) TO NEM-SPK-MAX.
026900*
027000 AA020-EXIT. EXIT SECTION.
027100*
027200 ZZ060-QUANTILE                SECTION.
027300*************************************
027400*    TYPE-7 LINEAR INTERPOLATION QUANTILE OVER
027500*    WS-PRICE-ENTRY(1..WS-QNT-N), ALREADY SORTED
027600*    ASCENDING. q IN WS-QNT-Q, RESULT IN WS-QNT-RESULT.
027700*    DUPLICATED IN NEMBATT - SEE THAT PROGRAM'S CHANGE
027800*    LOG ENTRY 19/02/86.
027900*
028000     IF       WS-QNT-N = 1
028100              MOVE WS-PRICE-ENTRY(1) TO WS-QNT-RESULT
028200              GO TO ZZ060-EXIT.
028300*
028400     COMPUTE  WS-QNT-H = (WS-QNT-N - 1) * WS-QNT-Q.
028500     MOVE     WS-QNT-H TO WS-QNT-I.
028600     COMPUTE  WS-QNT-F = WS-QNT-H - WS-QNT-I.
028700*
028800     MOVE     WS-PRICE-ENTRY(WS-QNT-I + 1) TO WS-QNT-LOW.
028900     IF       WS-QNT-F = ZERO OR WS-QNT-I + 2 > WS-QNT-N
029000              MOVE WS-QNT-LOW TO WS-QNT-RESULT
029100              GO TO ZZ060-EXIT.
029200*
029300     MOVE     WS-PRICE-ENTRY(WS-QNT-I + 2) TO WS-QNT-HIGH.
029400     COMPUTE  WS-QNT-RESULT ROUNDED = WS-QNT-LOW +
029500                  (WS-QNT-F * (WS-QNT-HIGH - WS-QNT-LOW)).
029600*
029700 ZZ060-EXIT. EXIT SECTION.
029800*
029900 ZZ065-SORT-PRICE              SECTION.
030000*************************************
030100*    GUARDED BUBBLE SORT, ASCENDING, OVER
030200*    WS-PRICE-ENTRY(1..WS-QNT-N).
030300*
030400     IF       WS-QNT-N < 2
030500              GO TO ZZ065-EXIT.
030600     SUBTRACT 1 FROM WS-QNT-N GIVING WS-PASS-LIMIT.
030700*
030800 ZZ067-PASS-LOOP.
030900     MOVE     ZERO TO WS-EXCH-COUNT.
031000     PERFORM  ZZ068-COMPARE-ADJACENT
031100         VARYING WS-SCAN-IX FROM 1 BY 1
031200           UNTIL WS-SCAN-IX > WS-PASS-LIMIT.
031300     IF       WS-EXCH-COUNT > ZERO
031400              SUBTRACT 1 FROM WS-PASS-LIMIT
031500              GO TO ZZ067-PASS-LOOP.
031600     GO TO    ZZ065-EXIT.
031700*
031800 ZZ068-COMPARE-ADJACENT.
031900     IF       WS-PRICE-ENTRY(WS-SCAN-IX) >
032000                       WS-PRICE-ENTRY(WS-SCAN-IX + 1)
032100              MOVE WS-PRICE-ENTRY(WS-SCAN-IX) TO WS-SWAP-PRICE
032200              MOVE WS-PRICE-ENTRY(WS-SCAN-IX + 1)
032300                       TO WS-PRICE-ENTRY(WS-SCAN-IX)
032400              MOVE WS-SWAP-PRICE
032500                       TO WS-PRICE-ENTRY(WS-SCAN-IX + 1)
032600              ADD 1 TO WS-EXCH-COUNT.
032700*
032800 ZZ065-EXIT. EXIT SECTION.
