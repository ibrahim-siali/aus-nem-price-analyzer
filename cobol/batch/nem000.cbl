000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - START OF JOB      *
000400*          OPENS THE PARAMETER FILE AND SEQUENCES    *
000500*             THE LOAD / FILTER / ANALYSE / PRINT    *
000600*             PHASES                                 *
000700*                                                    *
000800*****************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300     PROGRAM-ID.          NEM000.
001400     AUTHOR.              V B COEN.
001500     INSTALLATION.        APPLEWOOD COMPUTERS.
001600     DATE-WRITTEN.        04/11/1985.
001700     DATE-COMPILED.
001800     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001900                          LATER, VINCENT BRYAN COEN.
002000                          DISTRIBUTED UNDER THE GNU
002100                          GENERAL PUBLIC LICENSE. SEE
002200                          THE FILE COPYING FOR DETAILS.
002300*
002400*    REMARKS.             NEM PRICE ANALYZER - START OF
002500*                         JOB / CONTROL PROGRAM.
002600*
002700*    VERSION.             SEE PROG-NAME IN WS.
002800*
002900*    CALLED MODULES.      NEMLOAD, NEMFILT, NEMSUMM,
003000*                         NEMSPIK, NEMBATT, NEMRPT.
003100*
003200*    FILES USED.
003300*                         NEMPARM.  PARAMETER RECORD.
003400*
003500*    ERROR MESSAGES USED.
003600*                         SY001, NM001 - NM003.
003700*
003800* CHANGES:
003900* 04/11/85 VBC - 1.0.00 CREATED, FIRST CUT USED A
004000*                       SINGLE MONOLITHIC PROGRAM, SPLIT
004100*                       OUT THE PHASES DURING REVIEW.
004200* 18/11/85 VBC -    .01 ADDED PHASE-BY-PHASE ABORT
004300*                       HANDLING VIA NEM-CALLING-DATA.
004400* 02/12/85 VBC -    .02 STOP RUN REPLACED BY GOBACK ON
004500*                       ADVICE FROM THE OPEN COBOL NOTES.
004600* 14/01/86 VBC -    .03 PARAMETER FILE NOT FOUND NOW
004700*                       NAMES THE PHASE THAT WAS DUE TO
004800*                       RUN NEXT, HELPS THE OPERATOR.
004900* 09/06/92 VBC -    .04 Y2K REVIEW - ALL DATE FIELDS IN
005000*                       THIS SUITE ARE ALREADY CCYYMMDD,
005100*                       NO CHANGE REQUIRED. NOTED FOR
005200*                       THE FILE.
005300* 11/03/98 VBC -    .05 Y2K SIGN-OFF - SEE MEMO 98-114,
005400*                       RE-CONFIRMED NO 2-DIGIT YEARS
005500*                       ANYWHERE IN THE NEM SUITE.
005600* 23/07/03 VBC -    .06 TIDIED COPYRIGHT BLOCK TO THE
005700*                       CURRENT ACAS WORDING.
005800* 17/09/11 VBC -    .07 NEM-RETURN-CODE NOW CHECKED
005900*                       AFTER EVERY CALL, PREVIOUSLY ONLY
006000*                       CHECKED NEM-ABORT-SWITCH.
006100* 30/11/25 VBC - 2.0.00 REBUILT PARAMETER RECORD AFTER
006200*                       THE NEM-PRM-SPK-THR-SW CHANGE.
006300* 03/12/25 VBC -    .01 FIRST LIVE RUN WITH D.PARK'S
006400*                       DEFAULTS, SEE WSNEMPRM.
006500* 15/12/25 VBC -    .02 COPYRIGHT BLOCK STILL NAMED THE
006600*                       ACAS ACCOUNTING SYSTEM, CARRIED
006700*                       OVER FROM PY000 BY MISTAKE.
006800*                       CORRECTED TO NAME THIS SUITE.
006900*
007000***************************************************************
007100* COPYRIGHT NOTICE.
007200* ****************
007300*
007400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
007500* WAS UPDATED 2024-04-16.
007600*
007700* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
007800* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
007900* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
008000* LATER.
008100*
008200* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
008300* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
008400* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
008500* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
008600* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
008700* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008800* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008900*
009000* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
009100* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
009200* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
009300* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
009400* FOR MORE DETAILS.
009500*
009600* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
009700* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
009800* COPYING.
009900* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
010000* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
010100*
010200***************************************************************
010300*
010400 ENVIRONMENT              DIVISION.
010500*================================
010600*
010700 CONFIGURATION            SECTION.
010800 SPECIAL-NAMES.
010900     C01 IS TOP-OF-FORM.
011000*
011100 INPUT-OUTPUT             SECTION.
011200 FILE-CONTROL.
011300 COPY "SELNEMPRM.COB".
011400*
011500 DATA                     DIVISION.
011600*================================
011700*
011800 FILE SECTION.
011900*
012000 COPY "FDNEMPRM.COB".
012100*
012200 WORKING-STORAGE SECTION.
012300*-----------------------
012400 77  PROG-NAME                PIC X(17) VALUE
012500                       "NEM000  (2.0.00)".
012600*
012700 COPY "WSNEMCAL.COB".
012800 COPY "WSNEMSTA.COB".
012900 COPY "WSNEMWRK.COB".
013000 COPY "WSNEMWRK.COB"
013100     REPLACING ==NEM-WK== BY ==NEM-FLT==,
013200               ==NEM-WORK-TABLE== BY ==NEM-FILT-TABLE==.
013300 COPY "WSNEMSUM.COB".
013400 COPY "WSNEMSPK.COB".
013500 COPY "WSNEMBAT.COB".
013600*
013700 01  WS-DATA.
013800     03  WS-REPLY             PIC X.
013900     03  WS-REC-CNT           PIC 9(7) COMP VALUE ZERO.
014000     03  FILLER               PIC X(5).
014100*
014200 01  WS-DATA-R REDEFINES WS-DATA PIC X(8).
014300*                 RAW BYTE VIEW, USED WHEN TRACING A
014400*                 BAD RECORD COUNT FROM THE CONSOLE.
014500*
014600 01  ERROR-MESSAGES.
014700     03  SY001   PIC X(46) VALUE
014800         "SY001 ABORTING RUN - NOTE ERROR AND STOP".
014900     03  NM001   PIC X(44) VALUE
015000         "NM001 PARAMETER FILE NOT FOUND - NEMPARM".
015100     03  NM002   PIC X(38) VALUE
015200         "NM002 READ OF PARAMETER RECORD FAILED".
015300     03  NM003   PIC X(35) VALUE
015400         "NM003 PHASE ABORTED - SEE MESSAGE -".
015500     03  FILLER               PIC X(5).
015600*
015700 01  ERROR-CODE               PIC 999.
015800*
015900 PROCEDURE DIVISION.
016000*
016100 AA000-MAIN                   SECTION.
016200*************************************
016300*
016400     DISPLAY  PROG-NAME " STARTING".
016500*
016600 AA010-OPEN-PARAM-FILE.
016700     OPEN     INPUT NEM-PARAM-FILE.
016800     IF       NOT NEM-PRM-STATUS-OK
016900              DISPLAY  NM001
017000              DISPLAY  "STATUS = " NEM-PRM-STATUS
017100              DISPLAY  SY001
017200              CLOSE    NEM-PARAM-FILE
017300              MOVE     1 TO RETURN-CODE
017400              GOBACK.
017500*
017600     READ     NEM-PARAM-FILE
017700              AT END
017800                       DISPLAY  NM002
017900                       DISPLAY  SY001
018000                       CLOSE    NEM-PARAM-FILE
018100                       MOVE     2 TO RETURN-CODE
018200                       GOBACK
018300     END-READ.
018400     CLOSE    NEM-PARAM-FILE.
018500*
018600 AA020-RUN-LOADER.
018700     MOVE     SPACES TO NEM-ABORT-SWITCH.
018800     MOVE     "NEM000  " TO NEM-CALLER.
018900     MOVE     "NEMLOAD " TO NEM-CALLED.
019000     CALL     "NEMLOAD" USING NEM-CALLING-DATA
019100                              NEM-PARAM-RECORD
019200                              NEM-WORK-TABLE.
019300     IF       NEM-PHASE-ABORTED
019400              PERFORM  ZZ090-ABORT-PHASE
019500              GOBACK.
019600*
019700 AA030-RUN-FILTER.
019800     MOVE     "NEMFILT " TO NEM-CALLED.
019900     CALL     "NEMFILT" USING NEM-CALLING-DATA
020000                              NEM-PARAM-RECORD
020100                              NEM-WORK-TABLE
020200                              NEM-FILT-TABLE.
020300     IF       NEM-PHASE-ABORTED
020400              PERFORM  ZZ090-ABORT-PHASE
020500              GOBACK.
020600*
020700 AA040-RUN-SUMMARY.
020800     MOVE     "NEMSUMM " TO NEM-CALLED.
020900     CALL     "NEMSUMM" USING NEM-CALLING-DATA
021000                              NEM-FILT-TABLE
021100                              NEM-SUMMARY-RESULT.
021200     IF       NEM-PHASE-ABORTED
021300              PERFORM  ZZ090-ABORT-PHASE
021400              GOBACK.
021500*
021600 AA050-RUN-SPIKES.
021700     MOVE     "NEMSPIK " TO NEM-CALLED.
021800     CALL     "NEMSPIK" USING NEM-CALLING-DATA
021900                              NEM-PARAM-RECORD
022000                              NEM-FILT-TABLE
022100                              NEM-SPIKE-RESULT
022200                              NEM-SPIKE-TABLE.
022300     IF       NEM-PHASE-ABORTED
022400              PERFORM  ZZ090-ABORT-PHASE
022500              GOBACK.
022600*
022700 AA060-RUN-BATTERY.
022800     MOVE     "NEMBATT " TO NEM-CALLED.
022900     CALL     "NEMBATT" USING NEM-CALLING-DATA
023000                              NEM-PARAM-RECORD
023100                              NEM-FILT-TABLE
023200                              NEM-BATTERY-RESULT.
023300     IF       NEM-PHASE-ABORTED
023400              PERFORM  ZZ090-ABORT-PHASE
023500              GOBACK.
023600*
023700 AA070-RUN-REPORT.
023800     MOVE     "NEMRPT  " TO NEM-CALLED.
023900     CALL     "NEMRPT"  USING NEM-CALLING-DATA
024000                              NEM-SUMMARY-RESULT
024100                              NEM-SPIKE-RESULT
024200                              NEM-SPIKE-TABLE
024300                              NEM-BATTERY-RESULT.
024400     IF       NEM-PHASE-ABORTED
024500              PERFORM  ZZ090-ABORT-PHASE
024600              GOBACK.
024700*
024800     DISPLAY  PROG-NAME " COMPLETED OK".
024900     MOVE     ZERO TO RETURN-CODE.
025000     GOBACK.
025100*
025200 AA000-EXIT. EXIT SECTION.
025300*
025400 ZZ090-ABORT-PHASE            SECTION.
025500*************************************
025600*
025700     DISPLAY  NM003 NEM-CALLED.
025800     DISPLAY  NEM-ABORT-MESSAGE.
025900     DISPLAY  SY001.
026000     MOVE     NEM-RETURN-CODE TO RETURN-CODE.
026100     IF       RETURN-CODE = ZERO
026200              MOVE 9 TO RETURN-CODE.
026300*
026400 ZZ090-EXIT. EXIT SECTION.
