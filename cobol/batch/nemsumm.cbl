000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - SUMMARY PHASE     *
000400*          PRICE AND DEMAND SUMMARY STATISTICS       *
000500*             OVER THE FILTERED TABLE                *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.          NEMSUMM.
001300     AUTHOR.              V B COEN.
001400     INSTALLATION.        APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.        07/11/1985.
001600     DATE-COMPILED.
001700     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001800                          LATER, VINCENT BRYAN COEN.
001900                          DISTRIBUTED UNDER THE GNU
002000                          GENERAL PUBLIC LICENSE. SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             NEM PRICE ANALYZER - SUMMARY
002400*                         STATISTICS. COUNT, MEAN,
002500*                         MEDIAN, MIN, MAX, POPULATION
002600*                         STD-DEV AND COV OF PRICE,
002700*                         PLUS MEAN/MAX DEMAND WHEN
002800*                         DEMAND IS CARRIED.
002900*
003000*    VERSION.             SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.      NONE.
003300*
003400*    FILES USED.          NONE, TABLE TO RECORD.
003500*
003600*    ERROR MESSAGES USED.
003700*                         NM301.
003800*
003900* CHANGES:
004000* 07/11/85 VBC - 1.0.00 CREATED.
004100* 28/11/85 VBC -    .01 STD-DEV NOW USES NEWTON'S
004200*                       METHOD FOR THE SQUARE ROOT, THE
004300*                       SITE STANDARD HAS NO SQRT VERB.
004400* 03/02/86 VBC -    .02 MEDIAN NOW SORTS A SEPARATE
004500*                       PRICE-ONLY ARRAY RATHER THAN
004600*                       DISTURBING THE FILTERED TABLE'S
004700*                       TIMESTAMP ORDER.
004800* 22/09/92 VBC -    .03 Y2K REVIEW - NO DATE ARITHMETIC
004900*                       IN THIS PHASE, NO CHANGE
005000*                       REQUIRED.
005100* 08/05/98 VBC -    .04 Y2K SIGN-OFF - SEE MEMO 98-114.
005200* 23/07/03 VBC -    .05 TIDIED COPYRIGHT BLOCK TO THE
005300*                       CURRENT ACAS WORDING.
005400* 06/12/25 VBC - 2.0.00 DEMAND STATISTICS ADDED.
005500* 15/12/25 VBC -    .01 NO LONGER POINTS AT NEM000 FOR
005600*                       THE COPYRIGHT NOTICE, CARRIES
005700*                       ITS OWN IN FULL LIKE EVERY OTHER
005800*                       PROGRAM IN THE SUITE.
005900*
006000******************************************************************
006100* COPYRIGHT NOTICE.
006200* ****************
006300*
006400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
006500* WAS UPDATED 2024-04-16.
006600*
006700* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
006800* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
006900* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
007000* LATER.
007100*
007200* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
007300* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
007400* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
007500* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
007600* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
007700* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
007800* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
007900*
008000* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008100* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
008200* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
008300* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
008400* FOR MORE DETAILS.
008500*
008600* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
008700* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
008800* COPYING.
008900* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
009000* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
009100******************************************************************
009200*
009300 ENVIRONMENT              DIVISION.
009400*================================
009500*
009600 CONFIGURATION            SECTION.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900*
010000 INPUT-OUTPUT             SECTION.
010100 FILE-CONTROL.
010200*                 NO FILES OPENED BY THIS PHASE.
010300*
010400 DATA                     DIVISION.
010500*================================
010600*
010700 WORKING-STORAGE SECTION.
010800*-----------------------
010900 77  PROG-NAME                PIC X(17) VALUE
011000                       "NEMSUMM (2.0.00)".
011100*
011200 01  WS-PRICE-TAB.
011300     03  WS-PRICE-ENTRY        PIC S9(7)V99 COMP-3
011400                       OCCURS 20000 TIMES.
011500     03  FILLER                PIC X(5).
011600*
011700 01  WS-DATA.
011800     03  WS-SCAN-IX            PIC 9(7) COMP.
011900     03  WS-PASS-LIMIT         PIC 9(7) COMP.
012000     03  WS-EXCH-COUNT         PIC 9(7) COMP.
012100     03  WS-MID-IX             PIC 9(7) COMP.
012200     03  WS-ODD-REMAINDER      PIC 9 COMP.
012300     03  WS-SWAP-PRICE         PIC S9(7)V99 COMP-3.
012400     03  WS-SUM-PRICE          PIC S9(12)V9(4) COMP-3.
012500     03  WS-VARIANCE           PIC S9(13)V9(4) COMP-3.
012600     03  FILLER                PIC X(5).
012700*
012800 01  WS-DATA-R REDEFINES WS-DATA PIC X(40).
012900*                 RAW BYTE VIEW OF THE ACCUMULATORS, USED
013000*                 WHEN TRACING A BAD VARIANCE FIGURE.
013100*
013200 01  WS-SQRT-DATA.
013300     03  WS-SQRT-X             PIC S9(13)V9(6) COMP-3.
013400     03  WS-SQRT-R             PIC S9(7)V9(6) COMP-3.
013500     03  WS-SQRT-IX            PIC 99 COMP.
013600     03  FILLER                PIC X(5).
013700*
013800 01  WS-SQRT-DATA-R REDEFINES WS-SQRT-DATA PIC X(20).
013900*                 RAW BYTE VIEW OF THE NEWTON WORKING
014000*                 FIELDS, SAME REASON AS WS-DATA-R ABOVE.
014100*
014200 01  ERROR-MESSAGES.
014300     03  NM301   PIC X(42) VALUE
014400         "NM301 CANNOT COMPUTE ON EMPTY DATASET".
014500     03  FILLER                PIC X(5).
014600*
014700 LINKAGE SECTION.
014800*---------------
014900 COPY "WSNEMCAL.COB".
015000 COPY "WSNEMWRK.COB"
015100     REPLACING ==NEM-WK== BY ==NEM-FLT==,
015200               ==NEM-WORK-TABLE== BY ==NEM-FILT-TABLE==.
015300 COPY "WSNEMSUM.COB".
015400*
015500 PROCEDURE DIVISION USING NEM-CALLING-DATA
015600                          NEM-FILT-TABLE
015700                          NEM-SUMMARY-RESULT.
015800*
015900 AA000-MAIN                   SECTION.
016000*************************************
016100*
016200     DISPLAY  PROG-NAME " STARTING".
016300     MOVE     SPACES TO NEM-ABORT-SWITCH.
016400*
016500     IF       NEM-FLT-COUNT = ZERO
016600              MOVE NM301 TO NEM-ABORT-MESSAGE
016700              MOVE 30 TO NEM-RETURN-CODE
016800              MOVE "Y" TO NEM-ABORT-SWITCH
016900              GOBACK.
017000*
017100     PERFORM  AA010-ACCUMULATE THRU AA010-EXIT.
017200     PERFORM  AA020-MEAN-AND-STD THRU AA020-EXIT.
017300     PERFORM  AA030-MEDIAN THRU AA030-EXIT.
017400     PERFORM  AA040-DEMAND-STATS THRU AA040-EXIT.
017500*
017600     DISPLAY  PROG-NAME " COMPLETED, " NEM-FLT-COUNT
017700                       " ROWS SUMMARISED".
017800     MOVE     ZERO TO NEM-RETURN-CODE.
017900     GOBACK.
018000*
018100 AA000-EXIT. EXIT SECTION.
018200*
018300 AA010-ACCUMULATE             SECTION.
018400*************************************
018500*    ONE PASS - COUNT, SUM (FOR MEAN), MIN, MAX.
018600*
018700     MOVE     NEM-FLT-COUNT TO NEM-SUM-COUNT.
018800     MOVE     ZERO TO WS-SUM-PRICE.
018900     MOVE     NEM-FLT-PRICE(1) TO NEM-SUM-MIN-PRICE
019000                       NEM-SUM-MAX-PRICE.
019100     PERFORM  AA015-ACCUM-ONE
019200         VARYING WS-SCAN-IX FROM 1 BY 1
019300           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
019400     COMPUTE  NEM-SUM-MEAN-PRICE ROUNDED =
019500                       WS-SUM-PRICE / NEM-SUM-COUNT.
019600     GO TO    AA010-EXIT.
019700*
019800 AA015-ACCUM-ONE.
019900     ADD      NEM-FLT-PRICE(WS-SCAN-IX) TO WS-SUM-PRICE.
020000     IF       NEM-FLT-PRICE(WS-SCAN-IX) < NEM-SUM-MIN-PRICE
020100              MOVE NEM-FLT-PRICE(WS-SCAN-IX)
020200                       TO NEM-SUM-MIN-PRICE.
020300     IF       NEM-FLT-PRICE(WS-SCAN-IX) > NEM-SUM-MAX-PRICE
020400              MOVE NEM-FLT-PRICE(WS-SCAN-IX)
020500                       TO NEM-SUM-MAX-PRICE.
020600*
020700 AA010-EXIT. EXIT SECTION.
020800*
020900 AA020-MEAN-AND-STD           SECTION.
021000*************************************
021100*    SECOND PASS - SUM OF SQUARED DEVIATIONS, THEN THE
021200*    POPULATION STANDARD DEVIATION VIA NEWTON'S METHOD
021300*    (CHANGE 1.0.01 - NO SQRT VERB ON THIS PLATFORM).
021400*
021500     MOVE     ZERO TO NEM-SUM-SQ-DEV.
021600     PERFORM  AA025-SQ-DEV-ONE
021700         VARYING WS-SCAN-IX FROM 1 BY 1
021800           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
021900     COMPUTE  WS-VARIANCE ROUNDED =
022000                       NEM-SUM-SQ-DEV / NEM-SUM-COUNT.
022100     MOVE     WS-VARIANCE TO WS-SQRT-X.
022200     PERFORM  ZZ070-SQRT THRU ZZ070-EXIT.
022300     MOVE     WS-SQRT-R TO NEM-SUM-STD-PRICE.
022400*
022500     IF       NEM-SUM-MEAN-PRICE = ZERO
022600              MOVE "N" TO NEM-SUM-COV-SW
022700              MOVE ZERO TO NEM-SUM-COV
022800     ELSE
022900              MOVE "Y" TO NEM-SUM-COV-SW
023000              COMPUTE NEM-SUM-COV ROUNDED =
023100                       NEM-SUM-STD-PRICE / NEM-SUM-MEAN-PRICE.
023200     GO TO    AA020-EXIT.
023300*
023400 AA025-SQ-DEV-ONE.
023500     COMPUTE  NEM-SUM-SQ-DEV ROUNDED = NEM-SUM-SQ-DEV +
023600                  (NEM-FLT-PRICE(WS-SCAN-IX) -
023700                       NEM-SUM-MEAN-PRICE) *
023800                  (NEM-FLT-PRICE(WS-SCAN-IX) -
023900                       NEM-SUM-MEAN-PRICE).
024000*
024100 AA020-EXIT. EXIT SECTION.
024200*
024300 AA030-MEDIAN                 SECTION.
024400*************************************
024500*    COPIES THE PRICES INTO A SEPARATE ARRAY, SORTS IT
024600*    ASCENDING AND PICKS THE MIDDLE VALUE(S) (CHANGE
024700*    1.0.02).
024800*
024900     PERFORM  AA035-COPY-PRICE
025000         VARYING WS-SCAN-IX FROM 1 BY 1
025100           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
025200*
025300     IF       NEM-FLT-COUNT < 2
025400              GO TO AA036-PICK-MIDDLE.
025500     SUBTRACT 1 FROM NEM-FLT-COUNT GIVING WS-PASS-LIMIT.
025600*
025700 AA037-PASS-LOOP.
025800     MOVE     ZERO TO WS-EXCH-COUNT.
025900     PERFORM  AA038-COMPARE-ADJACENT
026000         VARYING WS-SCAN-IX FROM 1 BY 1
026100           UNTIL WS-SCAN-IX > WS-PASS-LIMIT.
026200     IF       WS-EXCH-COUNT > ZERO
026300              SUBTRACT 1 FROM WS-PASS-LIMIT
026400              GO TO AA037-PASS-LOOP.
026500*
026600 AA036-PICK-MIDDLE.
026700     DIVIDE   NEM-FLT-COUNT BY 2 GIVING WS-MID-IX
026800                       REMAINDER WS-ODD-REMAINDER.
026900     IF       WS-ODD-REMAINDER = ZERO
027000              COMPUTE NEM-SUM-MEDIAN-PRICE ROUNDED =
027100                  (WS-PRICE-ENTRY(WS-MID-IX) +
027200                       WS-PRICE-ENTRY(WS-MID-IX + 1)) / 2
027300     ELSE
027400              ADD 1 TO WS-MID-IX
027500              MOVE WS-PRICE-ENTRY(WS-MID-IX)
027600                       TO NEM-SUM-MEDIAN-PRICE.
027700     GO TO    AA030-EXIT.
027800*
027900 AA035-COPY-PRICE.
028000     MOVE     NEM-FLT-PRICE(WS-SCAN-IX)
028100                       TO WS-PRICE-ENTRY(WS-SCAN-IX).
028200*
028300 AA038-COMPARE-ADJACENT.
028400     IF       WS-PRICE-ENTRY(WS-SCAN-IX) >
028500                       WS-PRICE-ENTRY(WS-SCAN-IX + 1)
028600              MOVE WS-PRICE-ENTRY(WS-SCAN-IX)
028700                       TO WS-SWAP-PRICE
028800              MOVE WS-PRICE-ENTRY(WS-SCAN-IX + 1)
028900                       TO WS-PRICE-ENTRY(WS-SCAN-IX)
029000              MOVE WS-SWAP-PRICE
029100                       TO WS-PRICE-ENTRY(WS-SCAN-IX + 1)
029200              ADD 1 TO WS-EXCH-COUNT.
029300*
029400 AA030-EXIT. EXIT SECTION.
029500*
029600 AA040-DEMAND-STATS           SECTION.
029700*************************************
029800*    DEMAND STATISTICS OVER ROWS WHERE DEMAND IS
029900*    PRESENT ONLY, REPORTED ONLY WHEN AT LEAST ONE SUCH
030000*    ROW EXISTS.
030100*
030200     MOVE     "N" TO NEM-SUM-DEMAND-SW.
030300     MOVE     ZERO TO NEM-SUM-DEMAND-COUNT
030400                       NEM-SUM-DEMAND-SUM
030500                       NEM-SUM-MEAN-DEMAND
030600                       NEM-SUM-MAX-DEMAND.
030700     PERFORM  AA045-DEMAND-ONE
030800         VARYING WS-SCAN-IX FROM 1 BY 1
030900           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
031000     IF       NEM-SUM-DEMAND-COUNT > ZERO
031100              MOVE "Y" TO NEM-SUM-DEMAND-SW
031200              COMPUTE NEM-SUM-MEAN-DEMAND ROUNDED =
031300                  NEM-SUM-DEMAND-SUM / NEM-SUM-DEMAND-COUNT.
031400*
031500 AA045-DEMAND-ONE.
031600     IF       NEM-FLT-DEMAND-GIVEN(WS-SCAN-IX)
031700              ADD 1 TO NEM-SUM-DEMAND-COUNT
031800              ADD NEM-FLT-DEMAND(WS-SCAN-IX)
031900                       TO NEM-SUM-DEMAND-SUM
032000              IF NEM-FLT-DEMAND(WS-SCAN-IX) >
032100                       NEM-SUM-MAX-DEMAND
032200                       MOVE NEM-FLT-DEMAND(WS-SCAN-IX)
032300                            TO NEM-SUM-MAX-DEMAND.
032400*
032500 AA040-EXIT. EXIT SECTION.
032600*
032700 ZZ070-SQRT                   SECTION.
032800*************************************
032900*    SQUARE ROOT OF WS-SQRT-X BY NEWTON'S METHOD, 20
033000*    ITERATIONS - NO SQRT VERB OR FUNCTION ON THIS
033100*    PLATFORM.
033200*
033300     IF       WS-SQRT-X = ZERO
033400              MOVE ZERO TO WS-SQRT-R
033500              GO TO ZZ070-EXIT.
033600     MOVE     WS-SQRT-X TO WS-SQRT-R.
033700     PERFORM  ZZ075-SQRT-ITER
033800         VARYING WS-SQRT-IX FROM 1 BY 1
033900           UNTIL WS-SQRT-IX > 20.
034000     GO TO    ZZ070-EXIT.
034100*
034200 ZZ075-SQRT-ITER.
034300     COMPUTE  WS-SQRT-R ROUNDED =
034400                  (WS-SQRT-R + (WS-SQRT-X / WS-SQRT-R)) / 2.
034500*
034600 ZZ070-EXIT. EXIT SECTION.
