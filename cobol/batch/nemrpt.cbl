000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - REPORT PHASE      *
000400*          PRINTS SUMMARY, SPIKE AND BATTERY         *
000500*             RESULTS TO THE NEM REPORT FILE         *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.          NEMRPT.
001300     AUTHOR.              V B COEN.
001400     INSTALLATION.        APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.        10/11/1985.
001600     DATE-COMPILED.
001700     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001800                          LATER, VINCENT BRYAN COEN.
001900                          DISTRIBUTED UNDER THE GNU
002000                          GENERAL PUBLIC LICENSE. SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             NEM PRICE ANALYZER - PRINTS
002400*                         THE THREE RESULT RECORDS BUILT
002500*                         BY NEMSUMM, NEMSPIK AND NEMBATT.
002600*                         NO CONTROL BREAKS, THIS IS A
002700*                         SINGLE-LEVEL PRINT OF THE ONE
002800*                         SET OF TOTALS FOR THE RUN.
002900*
003000*    VERSION.             SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.      NONE.
003300*
003400*    FILES USED.
003500*                         NEMRPT.   REPORT PRINT FILE.
003600*
003700*    ERROR MESSAGES USED.
003800*                         NM601.
003900*
004000* CHANGES:
004100* 10/11/85 VBC - 1.0.00 CREATED.
004200* 21/02/86 VBC -    .01 SPIKE LISTING NOW STOPS AT 5 ROWS
004300*                       EVEN THOUGH NEM-SPIKE-TABLE CAN
004400*                       CARRY EVERY SPIKE, MATCHES
004500*                       NEMSPIK CHANGE 2.0.00.
004600* 03/10/92 VBC -    .02 Y2K REVIEW - TIMESTAMPS PRINTED
004700*                       AS-IS FROM NEM-SPK-TIMESTAMP, 4
004800*                       -DIGIT YEAR ALREADY, NO CHANGE
004900*                       REQUIRED.
005000* 15/06/98 VBC -    .03 Y2K SIGN-OFF - SEE MEMO 98-114.
005100* 23/07/03 VBC -    .04 TIDIED COPYRIGHT BLOCK TO THE
005200*                       CURRENT ACAS WORDING.
005300* 11/12/25 VBC - 2.0.00 DEMAND LINES NOW SUPPRESSED
005400*                       WHEN NEM-SUM-DEMAND-SW IS NOT
005500*                       "Y", MATCHES THE REVISED
005600*                       NEMSUMM OUTPUT.
005700* 15/12/25 VBC -    .01 NO LONGER POINTS AT NEM000 FOR
005800*                       THE COPYRIGHT NOTICE, CARRIES
005900*                       ITS OWN IN FULL LIKE EVERY OTHER
006000*                       PROGRAM IN THE SUITE.
006100*
006200******************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
006700* WAS UPDATED 2024-04-16.
006800*
006900* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
007000* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
007100* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
007200* LATER.
007300*
007400* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
007500* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
007600* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
007700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
007800* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
007900* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008000* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008100*
008200* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008300* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
008400* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
008500* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
008600* FOR MORE DETAILS.
008700*
008800* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
008900* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
009000* COPYING.
009100* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
009200* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
009300******************************************************************
009400*
009500 ENVIRONMENT              DIVISION.
009600*================================
009700*
009800 CONFIGURATION            SECTION.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM.
010100*
010200 INPUT-OUTPUT             SECTION.
010300 FILE-CONTROL.
010400 COPY "SELNEMRPT.COB".
010500*
010600 DATA                     DIVISION.
010700*================================
010800*
010900 FILE SECTION.
011000*
011100 COPY "FDNEMRPT.COB".
011200*
011300 WORKING-STORAGE SECTION.
011400*-----------------------
011500 77  PROG-NAME                PIC X(17) VALUE
011600                       "NEMRPT  (2.0.00)".
011700*
011800 COPY "WSNEMSTA.COB".
011900*
012000 01  WS-PRINT-LINE             PIC X(132).
012100*
012200 01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.
012300     03  WS-PLR-LEFT           PIC X(66).
012400     03  WS-PLR-RIGHT          PIC X(61).
012500     03  FILLER                PIC X(5).
012600*                 LEFT / RIGHT HALVES, USED WHEN A LINE
012700*                 NEEDS TRUNCATING FOR THE NARROW CARRIAGE.
012800*
012900 01  WS-EDIT-FIELDS.
013000     03  WS-ED-COUNT           PIC ZZZ,ZZ9.
013100     03  WS-ED-SIGNED-2DP      PIC -Z(6)9.99.
013200     03  WS-ED-2DP             PIC Z(6)9.99.
013300     03  WS-ED-3DP             PIC Z(5)9.999.
013400     03  FILLER                PIC X(5).
013500*
013600 01  WS-EDIT-FIELDS-R REDEFINES WS-EDIT-FIELDS PIC X(30).
013700*                 RAW BYTE VIEW OF THE EDIT FIELDS, USED
013800*                 WHEN A REPORT LINE PRINTS ASTERISKS.
013900*
014000 01  WS-DATA.
014100     03  WS-SCAN-IX            PIC 9(7) COMP.
014200     03  WS-PRINT-LIMIT        PIC 9(7) COMP.
014300     03  FILLER                PIC X(5).
014400*
014500 01  WS-DATA-R REDEFINES WS-DATA PIC X(8).
014600*                 RAW BYTE VIEW OF THE SCAN COUNTERS.
014700*
014800 01  ERROR-MESSAGES.
014900     03  NM601   PIC X(34) VALUE
015000         "NM601 CANNOT OPEN REPORT FILE -".
015100     03  FILLER                PIC X(5).
015200*
015300 LINKAGE SECTION.
015400*---------------
015500 COPY "WSNEMCAL.COB".
015600 COPY "WSNEMSUM.COB".
015700 COPY "WSNEMSPK.COB".
015800 COPY "WSNEMBAT.COB".
015900*
016000 PROCEDURE DIVISION USING NEM-CALLING-DATA
016100                          NEM-SUMMARY-RESULT
016200                          NEM-SPIKE-RESULT
016300                          NEM-SPIKE-TABLE
016400                          NEM-BATTERY-RESULT.
016500*
016600 AA000-MAIN                   SECTION.
016700*************************************
016800*
016900     DISPLAY  PROG-NAME " STARTING".
017000     MOVE     SPACES TO NEM-ABORT-SWITCH.
017100*
017200     OPEN     OUTPUT NEM-REPORT-FILE.
017300     IF       NOT NEM-RPT-STATUS-OK
017400              MOVE NM601 TO NEM-ABORT-MESSAGE
017500              MOVE 60 TO NEM-RETURN-CODE
017600              MOVE "Y" TO NEM-ABORT-SWITCH
017700              GOBACK.
017800*
017900     PERFORM  AA010-HEADING THRU AA010-EXIT.
018000     PERFORM  AA020-PRINT-SUMMARY THRU AA020-EXIT.
018100     PERFORM  AA030-PRINT-SPIKES THRU AA030-EXIT.
018200     PERFORM  AA040-PRINT-BATTERY THRU AA040-EXIT.
018300*
018400     CLOSE    NEM-REPORT-FILE.
018500     DISPLAY  PROG-NAME " COMPLETED OK".
018600     MOVE     ZERO TO NEM-RETURN-CODE.
018700     GOBACK.
018800*
018900 AA000-EXIT. EXIT SECTION.
019000*
019100 AA010-HEADING                SECTION.
019200*************************************
019300*
019400     MOVE     SPACES TO WS-PRINT-LINE.
019500     MOVE     "NEM PRICE ANALYZER - SETTLEMENT REPORT"
019600                       TO WS-PRINT-LINE(1:39).
019700     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
019800     WRITE    NEM-REPORT-RECORD AFTER ADVANCING C01.
019900*
020000     MOVE     SPACES TO NEM-REPORT-RECORD.
020100     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
020200*
020300 AA010-EXIT. EXIT SECTION.
020400*
020500 AA020-PRINT-SUMMARY           SECTION.
020600*************************************
020700*    PRICE STATISTICS ARE ALWAYS PRINTED. COV AND
020800*    DEMAND LINES ARE SUPPRESSED WHEN THE SWITCHES FROM
020900*    NEMSUMM SAY THEY WERE NOT REPORTABLE (CHANGE 2.0.00).
021000*
021100     MOVE     SPACES TO WS-PRINT-LINE.
021200     MOVE     "SUMMARY STATISTICS" TO WS-PRINT-LINE(1:19).
021300     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
021400     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
021500*
021600     MOVE     NEM-SUM-COUNT TO WS-ED-COUNT.
021700     PERFORM  ZZ050-PRINT-LABEL-VALUE.
021800     MOVE     "RECORD COUNT" TO WS-PRINT-LINE(3:12).
021900     MOVE     WS-ED-COUNT TO WS-PRINT-LINE(30:7).
022000     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
022100     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
022200*
022300     MOVE     NEM-SUM-MEAN-PRICE TO WS-ED-SIGNED-2DP.
022400     PERFORM  ZZ050-PRINT-LABEL-VALUE.
022500     MOVE     "MEAN PRICE" TO WS-PRINT-LINE(3:10).
022600     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
022700     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
022800     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
022900*
023000     MOVE     NEM-SUM-MEDIAN-PRICE TO WS-ED-SIGNED-2DP.
023100     PERFORM  ZZ050-PRINT-LABEL-VALUE.
023200     MOVE     "MEDIAN PRICE" TO WS-PRINT-LINE(3:12).
023300     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
023400     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
023500     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
023600*
023700     MOVE     NEM-SUM-MIN-PRICE TO WS-ED-SIGNED-2DP.
023800     PERFORM  ZZ050-PRINT-LABEL-VALUE.
023900     MOVE     "MINIMUM PRICE" TO WS-PRINT-LINE(3:13).
024000     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
024100     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
024200     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
024300*
024400     MOVE     NEM-SUM-MAX-PRICE TO WS-ED-SIGNED-2DP.
024500     PERFORM  ZZ050-PRINT-LABEL-VALUE.
024600     MOVE     "MAXIMUM PRICE" TO WS-PRINT-LINE(3:13).
024700     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
024800     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
024900     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
025000*
025100     MOVE     NEM-SUM-STD-PRICE TO WS-ED-SIGNED-2DP.
025200     PERFORM  ZZ050-PRINT-LABEL-VALUE.
025300     MOVE     "STANDARD DEVIATION PRICE" TO
025400                       WS-PRINT-LINE(3:24).
025500     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
025600     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
025700     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
025800*
025900     IF       NEM-COV-IS-REPORTABLE
026000              MOVE NEM-SUM-COV TO WS-ED-SIGNED-2DP
026100              PERFORM ZZ050-PRINT-LABEL-VALUE
026200              MOVE "COEFFICIENT OF VARIATION" TO
026300                       WS-PRINT-LINE(3:24)
026400              MOVE WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11)
026500              MOVE WS-PRINT-LINE TO NEM-REPORT-RECORD
026600              WRITE NEM-REPORT-RECORD AFTER ADVANCING 1.
026700*
026800     IF       NEM-DEMAND-DATA-PRESENT
026900              MOVE NEM-SUM-MEAN-DEMAND TO WS-ED-2DP
027000              PERFORM ZZ050-PRINT-LABEL-VALUE
027100              MOVE "MEAN DEMAND" TO WS-PRINT-LINE(3:11)
027200              MOVE WS-ED-2DP TO WS-PRINT-LINE(30:10)
027300              MOVE WS-PRINT-LINE TO NEM-REPORT-RECORD
027400              WRITE NEM-REPORT-RECORD AFTER ADVANCING 1
027500              MOVE NEM-SUM-MAX-DEMAND TO WS-ED-2DP
027600              PERFORM ZZ050-PRINT-LABEL-VALUE
027700              MOVE "MAXIMUM DEMAND" TO WS-PRINT-LINE(3:14)
027800              MOVE WS-ED-2DP TO WS-PRINT-LINE(30:10)
027900              MOVE WS-PRINT-LINE TO NEM-REPORT-RECORD
028000              WRITE NEM-REPORT-RECORD AFTER ADVANCING 1.
028100*
028200     MOVE     SPACES TO NEM-REPORT-RECORD.
028300     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
028400     GO TO    AA020-EXIT.
028500*
028600 ZZ050-PRINT-LABEL-VALUE.
028700     MOVE     SPACES TO WS-PRINT-LINE.
028800*
028900 AA020-EXIT. EXIT SECTION.
029000*
029100 AA030-PRINT-SPIKES            SECTION.
029200*************************************
029300*    CUTOFF AND SPIKE COUNT ARE ALWAYS PRINTED. THE
029400*    MAX / MEAN LINES AND THE EVENT LISTING ARE ONLY
029500*    PRINTED WHEN AT LEAST ONE SPIKE WAS FOUND. THE
029600*    LISTING STOPS AT THE FIRST 5 EVENTS (CHANGE .01).
029700*
029800     MOVE     SPACES TO WS-PRINT-LINE.
029900     MOVE     "SPIKE EVENTS" TO WS-PRINT-LINE(1:12).
030000     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
030100     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
030200*
030300     MOVE     NEM-SPK-CUTOFF TO WS-ED-SIGNED-2DP.
030400     MOVE     SPACES TO WS-PRINT-LINE.
030500     MOVE     "CUTOFF" TO WS-PRINT-LINE(3:6).
030600     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
030700     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
030800     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
030900*
031000     MOVE     NEM-SPK-COUNT TO WS-ED-COUNT.
031100     MOVE     SPACES TO WS-PRINT-LINE.
031200     MOVE     "SPIKE COUNT" TO WS-PRINT-LINE(3:11).
031300     MOVE     WS-ED-COUNT TO WS-PRINT-LINE(30:7).
031400     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
031500     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
031600*
031700     IF       NEM-SPK-COUNT = ZERO
031800              MOVE SPACES TO WS-PRINT-LINE
031900              MOVE "NO SPIKES DETECTED." TO
032000                       WS-PRINT-LINE(3:19)
032100              MOVE WS-PRINT-LINE TO NEM-REPORT-RECORD
032200              WRITE NEM-REPORT-RECORD AFTER ADVANCING 1
032300              MOVE SPACES TO NEM-REPORT-RECORD
032400              WRITE NEM-REPORT-RECORD AFTER ADVANCING 1
032500              GO TO AA030-EXIT.
032600*
032700     MOVE     NEM-SPK-MAX TO WS-ED-SIGNED-2DP.
032800     MOVE     SPACES TO WS-PRINT-LINE.
032900     MOVE     "MAXIMUM SPIKE PRICE" TO WS-PRINT-LINE(3:19).
033000     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
033100     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
033200     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
033300*
033400     MOVE     NEM-SPK-MEAN TO WS-ED-SIGNED-2DP.
033500     MOVE     SPACES TO WS-PRINT-LINE.
033600     MOVE     "MEAN SPIKE PRICE" TO WS-PRINT-LINE(3:16).
033700     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
033800     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
033900     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
034000*
034100     MOVE     SPACES TO WS-PRINT-LINE.
034200     MOVE     "TIMESTAMP       REGION   PRICE" TO
034300                       WS-PRINT-LINE(3:31).
034400     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
034500     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
034600*
034700     MOVE     5 TO WS-PRINT-LIMIT.
034800     IF       NEM-SPK-COUNT < 5
034900              MOVE NEM-SPK-COUNT TO WS-PRINT-LIMIT.
035000     PERFORM  AA035-PRINT-ONE-SPIKE
035100         VARYING WS-SCAN-IX FROM 1 BY 1
035200           UNTIL WS-SCAN-IX > WS-PRINT-LIMIT.
035300*
035400     MOVE     SPACES TO NEM-REPORT-RECORD.
035500     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
035600     GO TO    AA030-EXIT.
035700*
035800 AA035-PRINT-ONE-SPIKE.
035900     MOVE     NEM-SPK-PRICE(WS-SCAN-IX) TO WS-ED-SIGNED-2DP.
036000     MOVE     SPACES TO WS-PRINT-LINE.
036100     MOVE     NEM-SPK-TIMESTAMP(WS-SCAN-IX) TO
036200                       WS-PRINT-LINE(3:16).
036300     MOVE     NEM-SPK-REGION(WS-SCAN-IX) TO
036400                       WS-PRINT-LINE(20:5).
036500     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(26:11).
036600     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
036700     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
036800*
036900 AA030-EXIT. EXIT SECTION.
037000*
037100 AA040-PRINT-BATTERY           SECTION.
037200*************************************
037300*
037400     MOVE     SPACES TO WS-PRINT-LINE.
037500     MOVE     "BATTERY BACKTEST RESULTS" TO
037600                       WS-PRINT-LINE(1:24).
037700     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
037800     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
037900*
038000     MOVE     NEM-BAT-PROFIT TO WS-ED-SIGNED-2DP.
038100     MOVE     SPACES TO WS-PRINT-LINE.
038200     MOVE     "PROFIT" TO WS-PRINT-LINE(3:6).
038300     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
038400     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
038500     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
038600*
038700     MOVE     NEM-BAT-CYCLES TO WS-ED-COUNT.
038800     MOVE     SPACES TO WS-PRINT-LINE.
038900     MOVE     "CYCLES" TO WS-PRINT-LINE(3:6).
039000     MOVE     WS-ED-COUNT TO WS-PRINT-LINE(30:7).
039100     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
039200     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
039300*
039400     MOVE     NEM-BAT-CHARGE-EVENTS TO WS-ED-COUNT.
039500     MOVE     SPACES TO WS-PRINT-LINE.
039600     MOVE     "CHARGE EVENTS" TO WS-PRINT-LINE(3:13).
039700     MOVE     WS-ED-COUNT TO WS-PRINT-LINE(30:7).
039800     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
039900     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
040000*
040100     MOVE     NEM-BAT-DISCH-EVENTS TO WS-ED-COUNT.
040200     MOVE     SPACES TO WS-PRINT-LINE.
040300     MOVE     "DISCHARGE EVENTS" TO WS-PRINT-LINE(3:16).
040400     MOVE     WS-ED-COUNT TO WS-PRINT-LINE(30:7).
040500     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
040600     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
040700*
040800     MOVE     NEM-BAT-ENERGY-FROM-GRID TO WS-ED-3DP.
040900     MOVE     SPACES TO WS-PRINT-LINE.
041000     MOVE     "ENERGY FROM GRID (MWH)" TO
041100                       WS-PRINT-LINE(3:22).
041200     MOVE     WS-ED-3DP TO WS-PRINT-LINE(30:10).
041300     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
041400     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
041500*
041600     MOVE     NEM-BAT-ENERGY-TO-GRID TO WS-ED-3DP.
041700     MOVE     SPACES TO WS-PRINT-LINE.
041800     MOVE     "ENERGY TO GRID (MWH)" TO
041900                       WS-PRINT-LINE(3:20).
042000     MOVE     WS-ED-3DP TO WS-PRINT-LINE(30:10).
042100     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
042200     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
042300*
042400     MOVE     NEM-BAT-LOW-THRESHOLD TO WS-ED-SIGNED-2DP.
042500     MOVE     SPACES TO WS-PRINT-LINE.
042600     MOVE     "LOW THRESHOLD" TO WS-PRINT-LINE(3:13).
042700     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
042800     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
042900     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
043000*
043100     MOVE     NEM-BAT-HIGH-THRESHOLD TO WS-ED-SIGNED-2DP.
043200     MOVE     SPACES TO WS-PRINT-LINE.
043300     MOVE     "HIGH THRESHOLD" TO WS-PRINT-LINE(3:14).
043400     MOVE     WS-ED-SIGNED-2DP TO WS-PRINT-LINE(30:11).
043500     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
043600     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
043700*
043800     MOVE     NEM-BAT-INTERVAL-HOURS TO WS-ED-3DP.
043900     MOVE     SPACES TO WS-PRINT-LINE.
044000     MOVE     "INTERVAL HOURS" TO WS-PRINT-LINE(3:14).
044100     MOVE     WS-ED-3DP TO WS-PRINT-LINE(30:10).
044200     MOVE     WS-PRINT-LINE TO NEM-REPORT-RECORD.
044300     WRITE    NEM-REPORT-RECORD AFTER ADVANCING 1.
044400*
044500 AA040-EXIT. EXIT SECTION.
