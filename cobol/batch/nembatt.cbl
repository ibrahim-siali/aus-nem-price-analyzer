000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - BATTERY PHASE     *
000400*          QUANTILE THRESHOLDS, MEDIAN INTERVAL      *
000500*             AND A CHARGE / DISCHARGE BACKTEST      *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.          NEMBATT.
001300     AUTHOR.              V B COEN.
001400     INSTALLATION.        APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.        09/11/1985.
001600     DATE-COMPILED.
001700     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001800                          LATER, VINCENT BRYAN COEN.
001900                          DISTRIBUTED UNDER THE GNU
002000                          GENERAL PUBLIC LICENSE. SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             NEM PRICE ANALYZER - BATTERY
002400*                         BACKTEST. LOW / HIGH PRICE
002500*                         BANDS COME FROM THE FILTERED
002600*                         DISTRIBUTION'S QUANTILES, THE
002700*                         INTERVAL LENGTH IS THE MEDIAN
002800*                         GAP BETWEEN ROWS, THEN ONE
002900*                         CHRONOLOGICAL CHARGE / RUN
003000*                         DISCHARGE PASS IS MADE.
003100*
003200*    VERSION.             SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES.      NONE.
003500*
003600*    FILES USED.          NONE, TABLE TO TABLE.
003700*
003800*    ERROR MESSAGES USED.
003900*                         NM501 - NM503.
004000*
004100* CHANGES:
004200* 09/11/85 VBC - 1.0.00 CREATED.
004300* 19/02/86 VBC -    .01 CARRIES ITS OWN COPY OF THE
004400*                       QUANTILE ROUTINE, SEE NEMSPIK
004500*                       CHANGE LOG ENTRY OF THE SAME
004600*                       DATE.
004700* 04/03/86 VBC -    .02 INTERVAL-HOURS NOW TAKEN AS THE
004800*                       MEDIAN GAP BETWEEN ROWS RATHER
004900*                       THAN THE FIRST GAP SEEN, A FEW
005000*                       DATASETS HAD A SHORT LEAD-IN
005100*                       INTERVAL THAT SKEWED THE FIRST
005200*                       GAP BADLY.
005300* 17/03/86 VBC -    .03 ENERGY-IN AND ENERGY-OUT BOTH
005400*                       CAPPED BY REMAINING HEADROOM,
005500*                       PREVIOUSLY ENERGY-OUT COULD TAKE
005600*                       THE BATTERY NEGATIVE ON A SHORT
005700*                       FINAL INTERVAL.
005800* 01/10/92 VBC -    .04 Y2K REVIEW - DAY-NUMBER BUILT
005900*                       FROM A 4-DIGIT YEAR THROUGHOUT,
006000*                       NO CHANGE REQUIRED.
006100* 09/06/98 VBC -    .05 Y2K SIGN-OFF - SEE MEMO 98-114.
006200* 23/07/03 VBC -    .06 TIDIED COPYRIGHT BLOCK TO THE
006300*                       CURRENT ACAS WORDING.
006400* 09/12/25 VBC - 2.0.00 CYCLES NOW MIN(CHARGE-EVENTS,
006500*                       DISCHARGE-EVENTS) RATHER THAN
006600*                       CHARGE-EVENTS ALONE, MATCHES THE
006700*                       REVISED SPEC FROM D.PARK.
006800* 15/12/25 VBC -    .01 NO LONGER POINTS AT NEM000 FOR
006900*                       THE COPYRIGHT NOTICE, CARRIES
007000*                       ITS OWN IN FULL LIKE EVERY OTHER
007100*                       PROGRAM IN THE SUITE.
007200* 15/12/25 VBC -    .02 WS-DELTA-COUNT WAS NEVER
007300*                       INCREMENTED IN AA024-ONE-DELTA, SO
007400*                       THE MEDIAN GAP CALCULATION ALWAYS
007500*                       SAW ZERO ROWS - ADDED THE MISSING
007600*                       ADD 1. ALSO NOW COPIES WSNEMDTE,
007700*                       ZZ040-DAY-NUMBER WAS SETTING
007800*                       NEM-DT-DAY-NUMBER AND NEM-DT-
007900*                       SECONDS WITHOUT EITHER BEING
008000*                       DECLARED ANYWHERE IN THIS PROGRAM.
008100* 15/12/25 VBC -    .03 DROPPED THE LOCAL WS-DAYS-BEFORE-TAB,
008200*                       IT WAS A BYTE-FOR-BYTE COPY OF THE
008300*                       TABLE WSNEMDTE NOW CARRIES AS NEM-DT-
008400*                       DAYS-TAB. ZZ040-DAY-NUMBER READS THE
008500*                       SHARED COPY INSTEAD.
008600*
008700******************************************************************
008800* COPYRIGHT NOTICE.
008900* ****************
009000*
009100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
009200* WAS UPDATED 2024-04-16.
009300*
009400* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
009500* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
009600* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
009700* LATER.
009800*
009900* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
010000* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
010100* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
010200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
010300* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
010400* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
010500* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
010600*
010700* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
010800* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
010900* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
011000* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
011100* FOR MORE DETAILS.
011200*
011300* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
011400* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
011500* COPYING.
011600* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
011700* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
011800******************************************************************
011900*
012000 ENVIRONMENT              DIVISION.
012100*================================
012200*
012300 CONFIGURATION            SECTION.
012400 SPECIAL-NAMES.
012500     C01 IS TOP-OF-FORM.
012600*
012700 INPUT-OUTPUT             SECTION.
012800 FILE-CONTROL.
012900*                 NO FILES OPENED BY THIS PHASE.
013000*
013100 DATA                     DIVISION.
013200*================================
013300*
013400 WORKING-STORAGE SECTION.
013500*-----------------------
013600 77  PROG-NAME                PIC X(17) VALUE
013700                       "NEMBATT (2.0.00)".
013800*
013900 COPY "WSNEMDTE.COB".
014000*
014100 01  WS-PRICE-TAB.
014200     03  WS-PRICE-ENTRY        PIC S9(7)V99 COMP-3
014300                       OCCURS 20000 TIMES.
014400     03  FILLER                PIC X(5).
014500*
014600 01  WS-DELTA-TABLE.
014700     03  WS-DELTA-TAB          PIC S9(9) COMP
014800                       OCCURS 20000 TIMES.
014900     03  FILLER                PIC X(5).
015000*
015100*                 DAYS-BEFORE-MONTH TABLE NOW SHARED, SEE
015200*                 NEM-DT-DAYS-TAB IN WSNEMDTE.
015300*
015400 01  WS-DATA.
015500     03  WS-SCAN-IX            PIC 9(7) COMP.
015600     03  WS-PASS-LIMIT         PIC 9(7) COMP.
015700     03  WS-EXCH-COUNT         PIC 9(7) COMP.
015800     03  WS-SWAP-PRICE         PIC S9(7)V99 COMP-3.
015900     03  WS-SWAP-DELTA         PIC S9(9) COMP.
016000     03  WS-DELTA-COUNT        PIC 9(7) COMP.
016100     03  WS-MID-IX             PIC 9(7) COMP.
016200     03  WS-ODD-REMAINDER      PIC 9 COMP.
016300     03  WS-MEDIAN-DELTA       PIC S9(9) COMP.
016400     03  WS-SECONDS-TABLE.
016500         05  WS-SECONDS-TAB    PIC 9(9) COMP
016600                       OCCURS 20000 TIMES.
016700         05  FILLER            PIC X(5).
016800     03  FILLER                PIC X(5).
016900*
017000 01  WS-DT-DATA.
017100     03  WS-DT-YEAR            PIC 9(4) COMP.
017200     03  WS-DT-MONTH           PIC 99 COMP.
017300     03  WS-DT-DAY             PIC 99 COMP.
017400     03  WS-DT-HOUR            PIC 99 COMP.
017500     03  WS-DT-MINUTE          PIC 99 COMP.
017600     03  WS-DT-LEAP-SW         PIC X.
017700     03  WS-DT-Y4              PIC 9(4) COMP.
017800     03  WS-DT-Y100            PIC 9(4) COMP.
017900     03  WS-DT-Y400            PIC 9(4) COMP.
018000     03  WS-DT-REM4            PIC 99 COMP.
018100     03  WS-DT-REM4R           PIC 9 COMP.
018200     03  WS-DT-REM100          PIC 99 COMP.
018300     03  WS-DT-REM100R         PIC 99 COMP.
018400     03  WS-DT-REM400          PIC 9 COMP.
018500     03  WS-DT-REM400R         PIC 999 COMP.
018600     03  FILLER                PIC X(5).
018700*
018800 01  WS-QUANTILE-DATA.
018900     03  WS-QNT-N              PIC 9(7) COMP.
019000     03  WS-QNT-Q              PIC 9V999.
019100     03  WS-QNT-H              PIC S9(7)V9(6) COMP-3.
019200     03  WS-QNT-I              PIC S9(7) COMP.
019300     03  WS-QNT-F              PIC S9V9(6) COMP-3.
019400     03  WS-QNT-LOW            PIC S9(7)V99 COMP-3.
019500     03  WS-QNT-HIGH           PIC S9(7)V99 COMP-3.
019600     03  WS-QNT-RESULT         PIC S9(7)V99 COMP-3.
019700     03  FILLER                PIC X(5).
019800*
019900 01  WS-SIM-DATA.
020000     03  WS-SOC                PIC S9(5)V9(6) COMP-3.
020100     03  WS-ENERGY-CAP         PIC S9(5)V9(6) COMP-3.
020200     03  WS-ROOM               PIC S9(5)V9(6) COMP-3.
020300     03  WS-ENERGY-IN          PIC S9(5)V9(6) COMP-3.
020400     03  WS-ENERGY-OUT         PIC S9(5)V9(6) COMP-3.
020500     03  WS-DELIVERED          PIC S9(5)V9(6) COMP-3.
020600     03  WS-REVENUE            PIC S9(9)V9(4) COMP-3.
020700     03  WS-COST               PIC S9(9)V9(4) COMP-3.
020800     03  FILLER                PIC X(5).
020900*
021000 01  ERROR-MESSAGES.
021100     03  NM501   PIC X(42) VALUE
021200         "NM501 CANNOT COMPUTE ON EMPTY DATASET".
021300     03  NM502   PIC X(46) VALUE
021400         "NM502 ROUND-TRIP-EFF MUST BE OVER 0 AND TO 1".
021500     03  NM503   PIC X(52) VALUE
021600         "NM503 LOW-QUANTILE MUST BE LESS THAN HIGH-QUANTILE".
021700     03  FILLER                PIC X(5).
021800*
021900 LINKAGE SECTION.
022000*---------------
022100 COPY "WSNEMCAL.COB".
022200 COPY "WSNEMPRM.COB".
022300 COPY "WSNEMWRK.COB"
022400     REPLACING ==NEM-WK== BY ==NEM-FLT==,
022500               ==NEM-WORK-TABLE== BY ==NEM-FILT-TABLE==.
022600 COPY "WSNEMBAT.COB".
022700*
022800 PROCEDURE DIVISION USING NEM-CALLING-DATA
022900                          NEM-PARAM-RECORD
023000                          NEM-FILT-TABLE
023100                          NEM-BATTERY-RESULT.
023200*
023300 AA000-MAIN                   SECTION.
023400*************************************
023500*
023600     DISPLAY  PROG-NAME " STARTING".
023700     MOVE     SPACES TO NEM-ABORT-SWITCH.
023800     MOVE     ZERO TO NEM-BAT-PROFIT NEM-BAT-CYCLES
023900                       NEM-BAT-CHARGE-EVENTS
024000                       NEM-BAT-DISCH-EVENTS
024100                       NEM-BAT-ENERGY-FROM-GRID
024200                       NEM-BAT-ENERGY-TO-GRID.
024300*
024400     IF       NEM-FLT-COUNT = ZERO
024500              MOVE NM501 TO NEM-ABORT-MESSAGE
024600              MOVE 50 TO NEM-RETURN-CODE
024700              MOVE "Y" TO NEM-ABORT-SWITCH
024800              GOBACK.
024900*
025000     IF       NEM-PRM-ROUND-TRIP-EFF = ZERO
025100           OR NEM-PRM-ROUND-TRIP-EFF > 1
025200              MOVE NM502 TO NEM-ABORT-MESSAGE
025300              MOVE 51 TO NEM-RETURN-CODE
025400              MOVE "Y" TO NEM-ABORT-SWITCH
025500              GOBACK.
025600*
025700     IF       NEM-PRM-LOW-QUANTILE < ZERO
025800           OR NEM-PRM-HIGH-QUANTILE > 1
025900           OR NEM-PRM-LOW-QUANTILE NOT < NEM-PRM-HIGH-QUANTILE
026000              MOVE NM503 TO NEM-ABORT-MESSAGE
026100              MOVE 52 TO NEM-RETURN-CODE
026200              MOVE "Y" TO NEM-ABORT-SWITCH
026300              GOBACK.
026400*
026500     PERFORM  AA010-COMPUTE-THRESHOLDS THRU AA010-EXIT.
026600     PERFORM  AA020-COMPUTE-INTERVAL THRU AA020-EXIT.
026700     PERFORM  AA030-SIMULATE THRU AA030-EXIT.
026800*
026900     DISPLAY  PROG-NAME " COMPLETED, " NEM-BAT-CYCLES
027000                       " CYCLES".
027100     MOVE     ZERO TO NEM-RETURN-CODE.
027200     GOBACK.
027300*
027400 AA000-EXIT. EXIT SECTION.
027500*
027600 AA010-COMPUTE-THRESHOLDS      SECTION.
027700*************************************
027800*    LOW-THRESHOLD AND HIGH-THRESHOLD ARE THE
027900*    LOW-QUANTILE AND HIGH-QUANTILE OF THE FILTERED
028000*    PRICE ARRAY, SORTED ONCE AND RE-USED FOR BOTH.
028100*
028200     MOVE     NEM-FLT-COUNT TO WS-QNT-N.
028300     PERFORM  AA015-COPY-PRICE
028400         VARYING WS-SCAN-IX FROM 1 BY 1
028500           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
028600     PERFORM  ZZ065-SORT-PRICE THRU ZZ065-EXIT.
028700*
028800     MOVE     NEM-PRM-LOW-QUANTILE TO WS-QNT-Q.
028900     PERFORM  ZZ060-QUANTILE THRU ZZ060-EXIT.
029000     MOVE     WS-QNT-RESULT TO NEM-BAT-LOW-THRESHOLD.
029100*
029200     MOVE     NEM-PRM-HIGH-QUANTILE TO WS-QNT-Q.
029300     PERFORM  ZZ060-QUANTILE THRU ZZ060-EXIT.
029400     MOVE     WS-QNT-RESULT TO NEM-BAT-HIGH-THRESHOLD.
029500     GO TO    AA010-EXIT.
029600*
029700 AA015-COPY-PRICE.
029800     MOVE     NEM-FLT-PRICE(WS-SCAN-IX)
029900                       TO WS-PRICE-ENTRY(WS-SCAN-IX).
030000*
030100 AA010-EXIT. EXIT SECTION.
030200*
030300 AA020-COMPUTE-INTERVAL        SECTION.
030400*************************************
030500*    INTERVAL-HOURS IS THE MEDIAN GAP BETWEEN
030600*    CONSECUTIVE ROWS OF THE FILTERED TABLE, IN HOURS.
030700*    DEFAULTS TO 1.000000 WHEN THERE ARE FEWER THAN TWO
030800*    ROWS OR THE MEDIAN GAP COMES TO ZERO (CHANGE .02).
030900*
031000     IF       NEM-FLT-COUNT < 2
031100              MOVE 1.000000 TO NEM-BAT-INTERVAL-HOURS
031200              GO TO AA020-EXIT.
031300*
031400     PERFORM  AA022-ONE-SECONDS
031500         VARYING WS-SCAN-IX FROM 1 BY 1
031600           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
031700*
031800     MOVE     ZERO TO WS-DELTA-COUNT.
031900     PERFORM  AA024-ONE-DELTA
032000         VARYING WS-SCAN-IX FROM 2 BY 1
032100           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
032200*
032300     PERFORM  ZZ085-SORT-DELTA THRU ZZ085-EXIT.
032400*
032500     DIVIDE   WS-DELTA-COUNT BY 2 GIVING WS-MID-IX
032600                       REMAINDER WS-ODD-REMAINDER.
032700     IF       WS-ODD-REMAINDER = ZERO
032800              COMPUTE WS-MEDIAN-DELTA ROUNDED =
032900                  (WS-DELTA-TAB(WS-MID-IX) +
033000                   WS-DELTA-TAB(WS-MID-IX + 1)) / 2
033100     ELSE
033200              MOVE WS-DELTA-TAB(WS-MID-IX + 1)
033300                       TO WS-MEDIAN-DELTA.
033400*
033500     IF       WS-MEDIAN-DELTA = ZERO
033600              MOVE 1.000000 TO NEM-BAT-INTERVAL-HOURS
033700              GO TO AA020-EXIT.
033800*
033900     COMPUTE  NEM-BAT-INTERVAL-HOURS ROUNDED =
034000                       WS-MEDIAN-DELTA / 3600.
034100     GO TO    AA020-EXIT.
034200*
034300 AA022-ONE-SECONDS.
034400     MOVE     NEM-FLT-TS-YEAR(WS-SCAN-IX)   TO WS-DT-YEAR.
034500     MOVE     NEM-FLT-TS-MONTH(WS-SCAN-IX)  TO WS-DT-MONTH.
034600     MOVE     NEM-FLT-TS-DAY(WS-SCAN-IX)    TO WS-DT-DAY.
034700     MOVE     NEM-FLT-TS-HOUR(WS-SCAN-IX)   TO WS-DT-HOUR.
034800     MOVE     NEM-FLT-TS-MINUTE(WS-SCAN-IX) TO WS-DT-MINUTE.
034900     PERFORM  ZZ040-DAY-NUMBER THRU ZZ040-EXIT.
035000     MOVE     NEM-DT-SECONDS TO WS-SECONDS-TAB(WS-SCAN-IX).
035100*
035200 AA024-ONE-DELTA.
035300     COMPUTE  WS-DELTA-TAB(WS-SCAN-IX - 1) =
035400                  WS-SECONDS-TAB(WS-SCAN-IX) -
035500                  WS-SECONDS-TAB(WS-SCAN-IX - 1).
035600     ADD      1 TO WS-DELTA-COUNT.
035700*
035800 AA020-EXIT. EXIT SECTION.
035900*
036000 AA030-SIMULATE                SECTION.
036100*************************************
036200*    ONE CHRONOLOGICAL PASS. CHARGES FIRST WHEN PRICE IS
036300*    AT OR BELOW LOW-THRESHOLD AND THERE IS HEADROOM,
036400*    THEN DISCHARGES WHEN PRICE IS AT OR ABOVE
036500*    HIGH-THRESHOLD AND THERE IS CHARGE TO SELL.
036600*    ROUND-TRIP-EFF IS APPLIED ONCE, TO THE ENERGY
036700*    ACTUALLY DELIVERED TO THE GRID (CHANGE .03).
036800*
036900     MOVE     ZERO TO WS-SOC WS-REVENUE WS-COST.
037000     COMPUTE  WS-ENERGY-CAP = NEM-PRM-POWER-MW *
037100                       NEM-BAT-INTERVAL-HOURS.
037200*
037300     PERFORM  AA032-ONE-INTERVAL
037400         VARYING WS-SCAN-IX FROM 1 BY 1
037500           UNTIL WS-SCAN-IX > NEM-FLT-COUNT.
037600*
037700     COMPUTE  NEM-BAT-PROFIT ROUNDED = WS-REVENUE - WS-COST.
037800     IF       NEM-BAT-CHARGE-EVENTS < NEM-BAT-DISCH-EVENTS
037900              MOVE NEM-BAT-CHARGE-EVENTS TO NEM-BAT-CYCLES
038000     ELSE
038100              MOVE NEM-BAT-DISCH-EVENTS TO NEM-BAT-CYCLES.
038200     GO TO    AA030-EXIT.
038300*
038400 AA032-ONE-INTERVAL.
038500     COMPUTE  WS-ROOM = NEM-PRM-CAPACITY-MWH - WS-SOC.
038600     IF       WS-ENERGY-CAP < WS-ROOM
038700              MOVE WS-ENERGY-CAP TO WS-ENERGY-IN
038800     ELSE
038900              MOVE WS-ROOM TO WS-ENERGY-IN.
039000*
039100     IF       NEM-FLT-PRICE(WS-SCAN-IX) NOT >
039200                       NEM-BAT-LOW-THRESHOLD
039300           AND WS-SOC < NEM-PRM-CAPACITY-MWH
039400              ADD WS-ENERGY-IN TO WS-SOC
039500              ADD WS-ENERGY-IN TO NEM-BAT-ENERGY-FROM-GRID
039600              COMPUTE WS-COST = WS-COST +
039700                  (WS-ENERGY-IN * NEM-FLT-PRICE(WS-SCAN-IX))
039800              IF WS-ENERGY-IN > ZERO
039900                       ADD 1 TO NEM-BAT-CHARGE-EVENTS.
040000*
040100     IF       WS-ENERGY-CAP < WS-SOC
040200              MOVE WS-ENERGY-CAP TO WS-ENERGY-OUT
040300     ELSE
040400              MOVE WS-SOC TO WS-ENERGY-OUT.
040500*
040600     IF       NEM-FLT-PRICE(WS-SCAN-IX) NOT <
040700                       NEM-BAT-HIGH-THRESHOLD
040800           AND WS-SOC > ZERO
040900              SUBTRACT WS-ENERGY-OUT FROM WS-SOC
041000              COMPUTE WS-DELIVERED = WS-ENERGY-OUT *
041100                       NEM-PRM-ROUND-TRIP-EFF
041200              ADD WS-DELIVERED TO NEM-BAT-ENERGY-TO-GRID
041300              COMPUTE WS-REVENUE = WS-REVENUE +
041400                  (WS-DELIVERED * NEM-FLT-PRICE(WS-SCAN-IX))
041500              IF WS-ENERGY-OUT > ZERO
041600                       ADD 1 TO NEM-BAT-DISCH-EVENTS.
041700*
041800 AA030-EXIT. EXIT SECTION.
041900*
042000 ZZ040-DAY-NUMBER               SECTION.
042100*************************************
042200*    BUILDS A DAY NUMBER AND A TOTAL-SECONDS VALUE FOR
042300*    WS-DT-YEAR THRU WS-DT-MINUTE. THIS IS A MEASURING
042400*    STICK FOR THE GAP BETWEEN TWO TIMESTAMPS ONLY, NOT A
042500*    TRUE CALENDAR EPOCH.
042600*
042700     PERFORM  ZZ045-LEAP-CHECK THRU ZZ045-EXIT.
042800*
042900     DIVIDE   WS-DT-YEAR BY 4 GIVING WS-DT-Y4.
043000     DIVIDE   WS-DT-YEAR BY 100 GIVING WS-DT-Y100.
043100     DIVIDE   WS-DT-YEAR BY 400 GIVING WS-DT-Y400.
043200     COMPUTE  NEM-DT-DAY-NUMBER =
043300                  (WS-DT-YEAR * 365) + WS-DT-Y4 -
043400                  WS-DT-Y100 + WS-DT-Y400 +
043500                  NEM-DT-DAYS-BEFORE(WS-DT-MONTH) + WS-DT-DAY.
043600*
043700     IF       WS-DT-LEAP-SW = "Y" AND WS-DT-MONTH > 2
043800              ADD 1 TO NEM-DT-DAY-NUMBER.
043900*
044000     COMPUTE  NEM-DT-SECONDS =
044100                  (NEM-DT-DAY-NUMBER * 86400) +
044200                  (WS-DT-HOUR * 3600) + (WS-DT-MINUTE * 60).
044300*
044400 ZZ040-EXIT. EXIT SECTION.
044500*
044600 ZZ045-LEAP-CHECK               SECTION.
044700*************************************
044800*    SETS WS-DT-LEAP-SW TO "Y" WHEN WS-DT-YEAR IS A LEAP
044900*    YEAR, "N" OTHERWISE. SAME MOD 4 / 100 / 400 TEST AS
045000*    NEMLOAD'S DATE VALIDATION.
045100*
045200     MOVE     "N" TO WS-DT-LEAP-SW.
045300     DIVIDE   WS-DT-YEAR BY 4 GIVING WS-DT-REM4
045400                       REMAINDER WS-DT-REM4R.
045500     IF       WS-DT-REM4R NOT = ZERO
045600              GO TO ZZ045-EXIT.
045700     DIVIDE   WS-DT-YEAR BY 100 GIVING WS-DT-REM100
045800                       REMAINDER WS-DT-REM100R.
045900     IF       WS-DT-REM100R NOT = ZERO
046000              MOVE "Y" TO WS-DT-LEAP-SW
046100              GO TO ZZ045-EXIT.
046200     DIVIDE   WS-DT-YEAR BY 400 GIVING WS-DT-REM400
046300                       REMAINDER WS-DT-REM400R.
046400     IF       WS-DT-REM400R = ZERO
046500              MOVE "Y" TO WS-DT-LEAP-SW.
046600*
046700 ZZ045-EXIT. EXIT SECTION.
046800*
046900 ZZ060-QUANTILE                SECTION.
047000*************************************
047100*    TYPE-7 LINEAR INTERPOLATION QUANTILE OVER
047200*    WS-PRICE-ENTRY(1..WS-QNT-N), ALREADY SORTED
047300*    ASCENDING. q IN WS-QNT-Q, RESULT IN WS-QNT-RESULT.
047400*    DUPLICATED FROM NEMSPIK - SEE THAT PROGRAM'S CHANGE
047500*    LOG ENTRY 19/02/86.
047600*
047700     IF       WS-QNT-N = 1
047800              MOVE WS-PRICE-ENTRY(1) TO WS-QNT-RESULT
047900              GO TO ZZ060-EXIT.
048000*
048100     COMPUTE  WS-QNT-H = (WS-QNT-N - 1) * WS-QNT-Q.
048200     MOVE     WS-QNT-H TO WS-QNT-I.
048300     COMPUTE  WS-QNT-F = WS-QNT-H - WS-QNT-I.
048400*
048500     MOVE     WS-PRICE-ENTRY(WS-QNT-I + 1) TO WS-QNT-LOW.
048600     IF       WS-QNT-F = ZERO OR WS-QNT-I + 2 > WS-QNT-N
048700              MOVE WS-QNT-LOW TO WS-QNT-RESULT
048800              GO TO ZZ060-EXIT.
048900*
049000     MOVE     WS-PRICE-ENTRY(WS-QNT-I + 2) TO WS-QNT-HIGH.
049100     COMPUTE  WS-QNT-RESULT ROUNDED = WS-QNT-LOW +
049200                  (WS-QNT-F * (WS-QNT-HIGH - WS-QNT-LOW)).
049300*
049400 ZZ060-EXIT. EXIT SECTION.
049500*
049600 ZZ065-SORT-PRICE              SECTION.
049700*************************************
049800*    GUARDED BUBBLE SORT, ASCENDING, OVER
049900*    WS-PRICE-ENTRY(1..WS-QNT-N).
050000*
050100     IF       WS-QNT-N < 2
050200              GO TO ZZ065-EXIT.
050300     SUBTRACT 1 FROM WS-QNT-N GIVING WS-PASS-LIMIT.
050400*
050500 ZZ067-PASS-LOOP.
050600     MOVE     ZERO TO WS-EXCH-COUNT.
050700     PERFORM  ZZ068-COMPARE-ADJACENT
050800         VARYING WS-SCAN-IX FROM 1 BY 1
050900           UNTIL WS-SCAN-IX > WS-PASS-LIMIT.
051000     IF       WS-EXCH-COUNT > ZERO
051100              SUBTRACT 1 FROM WS-PASS-LIMIT
051200              GO TO ZZ067-PASS-LOOP.
051300     GO TO    ZZ065-EXIT.
051400*
051500 ZZ068-COMPARE-ADJACENT.
051600     IF       WS-PRICE-ENTRY(WS-SCAN-IX) >
051700                       WS-PRICE-ENTRY(WS-SCAN-IX + 1)
051800              MOVE WS-PRICE-ENTRY(WS-SCAN-IX) TO WS-SWAP-PRICE
051900              MOVE WS-PRICE-ENTRY(WS-SCAN-IX + 1)
052000                       TO WS-PRICE-ENTRY(WS-SCAN-IX)
052100              MOVE WS-SWAP-PRICE
052200                       TO WS-PRICE-ENTRY(WS-SCAN-IX + 1)
052300              ADD 1 TO WS-EXCH-COUNT.
052400*
052500 ZZ065-EXIT. EXIT SECTION.
052600*
052700 ZZ085-SORT-DELTA               SECTION.
052800*************************************
052900*    GUARDED BUBBLE SORT, ASCENDING, OVER
053000*    WS-DELTA-TAB(1..WS-DELTA-COUNT).
053100*
053200     IF       WS-DELTA-COUNT < 2
053300              GO TO ZZ085-EXIT.
053400     SUBTRACT 1 FROM WS-DELTA-COUNT GIVING WS-PASS-LIMIT.
053500*
053600 ZZ087-PASS-LOOP.
053700     MOVE     ZERO TO WS-EXCH-COUNT.
053800     PERFORM  ZZ088-COMPARE-ADJACENT
053900         VARYING WS-SCAN-IX FROM 1 BY 1
054000           UNTIL WS-SCAN-IX > WS-PASS-LIMIT.
054100     IF       WS-EXCH-COUNT > ZERO
054200              SUBTRACT 1 FROM WS-PASS-LIMIT
054300              GO TO ZZ087-PASS-LOOP.
054400     GO TO    ZZ085-EXIT.
054500*
054600 ZZ088-COMPARE-ADJACENT.
054700     IF       WS-DELTA-TAB(WS-SCAN-IX) >
054800                       WS-DELTA-TAB(WS-SCAN-IX + 1)
054900              MOVE WS-DELTA-TAB(WS-SCAN-IX) TO WS-SWAP-DELTA
055000              MOVE WS-DELTA-TAB(WS-SCAN-IX + 1)
055100                       TO WS-DELTA-TAB(WS-SCAN-IX)
055200              MOVE WS-SWAP-DELTA
055300                       TO WS-DELTA-TAB(WS-SCAN-IX + 1)
055400              ADD 1 TO WS-EXCH-COUNT.
055500*
055600 ZZ085-EXIT. EXIT SECTION.
