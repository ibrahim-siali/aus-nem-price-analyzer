000100*****************************************************
000200*                                                    *
000300*             NEM PRICE ANALYZER - LOADER PHASE      *
000400*          READS, VALIDATES, MERGES, DE-DUPS AND     *
000500*             SORTS THE RAW PRICE RECORDS            *
000600*                                                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.          NEMLOAD.
001300     AUTHOR.              V B COEN.
001400     INSTALLATION.        APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.        05/11/1985.
001600     DATE-COMPILED.
001700     SECURITY.            COPYRIGHT (C) 1985-2026 AND
001800                          LATER, VINCENT BRYAN COEN.
001900                          DISTRIBUTED UNDER THE GNU
002000                          GENERAL PUBLIC LICENSE. SEE
002100                          THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             NEM PRICE ANALYZER - LOADER.
002400*                         READS NEMIN01 .. NEMINNN AS
002500*                         GIVEN BY NEM-PRM-INPUT-FILE
002600*                         -CNT, VALIDATES, MERGES,
002700*                         DROPS DUPLICATE (TIMESTAMP,
002800*                         REGION) ROWS UNLESS TOLD TO
002900*                         KEEP THEM AND SORTS THE
003000*                         RESULT ASCENDING ON
003100*                         TIMESTAMP.
003200*
003300*    VERSION.             SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.      NONE.
003600*
003700*    FILES USED.
003800*                         NEMIN01-NEMIN09. PRICE INPUT.
003900*
004000*    ERROR MESSAGES USED.
004100*                         NM101 - NM108.
004200*
004300* CHANGES:
004400* 05/11/85 VBC - 1.0.00 CREATED.
004500* 20/11/85 VBC -    .01 DEDUP NOW KEEPS THE FIRST ROW
004600*                       SEEN, PREVIOUS VERSION KEPT THE
004700*                       LAST ROW BY MISTAKE.
004800* 09/12/85 VBC -    .02 SORT CHANGED FROM A STRAIGHT
004900*                       BUBBLE TO A GUARDED BUBBLE THAT
005000*                       STOPS EARLY WHEN A PASS MAKES NO
005100*                       EXCHANGES.
005200* 21/02/86 VBC -    .03 LEAP YEAR TEST ADDED TO THE DAY
005300*                       -OF-MONTH CHECK, 29/02 WAS BEING
005400*                       REJECTED ON LEAP YEARS.
005500* 14/07/92 VBC -    .04 Y2K REVIEW - NEM-IN-TS-YEAR IS A
005600*                       FULL 4-DIGIT YEAR ALREADY, NO
005700*                       WINDOWING LOGIC PRESENT, NO
005800*                       CHANGE REQUIRED.
005900* 16/03/98 VBC -    .05 Y2K SIGN-OFF - SEE MEMO 98-114.
006000* 23/07/03 VBC -    .06 TIDIED COPYRIGHT BLOCK TO THE
006100*                       CURRENT ACAS WORDING.
006200* 30/11/25 VBC - 2.0.00 NEM-PARAM-RECORD NOW PASSED IN
006300*                       FROM NEM000 RATHER THAN OPENED
006400*                       HERE A SECOND TIME.
006500* 04/12/25 VBC -    .01 EMPTY INPUT FILE IS NOW A FATAL
006600*                       ERROR, PREVIOUSLY SILENTLY
006700*                       SKIPPED.
006800* 15/12/25 VBC -    .02 NO LONGER POINTS AT NEM000 FOR
006900*                       THE COPYRIGHT NOTICE, CARRIES
007000*                       ITS OWN IN FULL LIKE EVERY OTHER
007100*                       PROGRAM IN THE SUITE.
007200*
007300******************************************************************
007400* COPYRIGHT NOTICE.
007500* ****************
007600*
007700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND
007800* WAS UPDATED 2024-04-16.
007900*
008000* THESE FILES AND PROGRAMS ARE PART OF THE NEM PRICE
008100* ANALYZER BATCH SUITE, WRITTEN FOR APPLEWOOD COMPUTERS
008200* AND ARE COPYRIGHT (C) VINCENT B COEN. 1985-2026 AND
008300* LATER.
008400*
008500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN
008600* REDISTRIBUTE IT AND/OR MODIFY IT UNDER THE TERMS
008700* LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
008800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3
008900* AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
009000* INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
009100* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
009200*
009300* THIS SUITE IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
009400* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
009500* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
009600* PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
009700* FOR MORE DETAILS.
009800*
009900* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL
010000* PUBLIC LICENSE ALONG WITH THIS SUITE; SEE THE FILE
010100* COPYING.
010200* IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION, 59
010300* TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
010400******************************************************************
010500*
010600 ENVIRONMENT              DIVISION.
010700*================================
010800*
010900 CONFIGURATION            SECTION.
011000 SPECIAL-NAMES.
011100     C01 IS TOP-OF-FORM.
011200*
011300 INPUT-OUTPUT             SECTION.
011400 FILE-CONTROL.
011500 COPY "SELNEMIN.COB".
011600*
011700 DATA                     DIVISION.
011800*================================
011900*
012000 FILE SECTION.
012100*
012200 COPY "FDNEMIN.COB".
012300*
012400 WORKING-STORAGE SECTION.
012500*-----------------------
012600 77  PROG-NAME                PIC X(17) VALUE
012700                       "NEMLOAD (2.0.01)".
012800*
012900 COPY "WSNEMSTA.COB".
013000 COPY "WSNEMDTE.COB".
013100*
013200 77  NEM-IN-FILE-NAME         PIC X(8).
013300*
013400 01  WS-MONTH-DAYS-LIT         PIC X(24) VALUE
013500          "312831303130313130313031".
013600 01  WS-MONTH-DAYS-TAB REDEFINES WS-MONTH-DAYS-LIT.
013700     03  WS-MONTH-DAYS         PIC 99 OCCURS 12 TIMES.
013800*
013900 01  WS-DATA.
014000     03  WS-FILE-SEQ           PIC 9 COMP VALUE 1.
014100     03  WS-NEXT-IX            PIC 9(7) COMP VALUE 1.
014200     03  WS-SCAN-IX            PIC 9(7) COMP.
014300     03  WS-COMP-IX            PIC 9(7) COMP.
014400     03  WS-OUT-IX             PIC 9(7) COMP.
014500     03  WS-PASS-LIMIT         PIC 9(7) COMP.
014600     03  WS-EXCH-COUNT         PIC 9(7) COMP.
014700     03  WS-FILE-REC-CNT       PIC 9(7) COMP.
014800     03  WS-YEAR-NUM           PIC 9(4).
014900     03  WS-MAX-DAY            PIC 99.
015000     03  WS-MOD-4              PIC 99.
015100     03  WS-MOD-100            PIC 99.
015200     03  WS-MOD-400            PIC 999.
015300     03  WS-LEAP-SW            PIC X.
015400     03  WS-DUP-SW             PIC X.
015500     03  WS-MORE-FILES-SW      PIC X VALUE "Y".
015600     03  WS-AT-EOF-SW          PIC X.
015700     03  WS-PRICE-INT          PIC 9(7) COMP.
015800     03  WS-PRICE-DEC          PIC 9(2) COMP.
015900     03  FILLER                PIC X(5).
016000*
016100 01  WS-SWAP-ENTRY.
016200     03  WS-SWAP-TIMESTAMP     PIC X(16).
016300     03  WS-SWAP-REGION        PIC X(5).
016400     03  WS-SWAP-PRICE         PIC S9(7)V99 COMP-3.
016500     03  WS-SWAP-DEMAND        PIC 9(7)V99 COMP-3.
016600     03  WS-SWAP-DEMAND-PRES   PIC X.
016700     03  FILLER                PIC X(3).
016800*
016900 01  ERROR-MESSAGES.
017000     03  NM101   PIC X(40) VALUE
017100         "NM101 NO INPUT FILES GIVEN IN NEMPARM".
017200     03  NM102   PIC X(40) VALUE
017300         "NM102 CANNOT OPEN INPUT FILE -".
017400     03  NM103   PIC X(40) VALUE
017500         "NM103 INPUT FILE HAS NO DATA RECORDS -".
017600     03  NM104   PIC X(34) VALUE
017700         "NM104 INVALID TIMESTAMP IN FILE -".
017800     03  NM105   PIC X(34) VALUE
017900         "NM105 NON-NUMERIC PRICE IN FILE -".
018000     03  NM106   PIC X(32) VALUE
018100         "NM106 BLANK REGION IN FILE -".
018200     03  NM107   PIC X(38) VALUE
018300         "NM107 NON-NUMERIC DEMAND IN FILE -".
018400     03  NM108   PIC X(34) VALUE
018500         "NM108 TOO MANY PRICE RECORDS, MAX".
018600     03  FILLER                PIC X(5).
018700*
018800 LINKAGE SECTION.
018900*---------------
019000 COPY "WSNEMCAL.COB".
019100 COPY "WSNEMPRM.COB".
019200 COPY "WSNEMWRK.COB".
019300*
019400 PROCEDURE DIVISION USING NEM-CALLING-DATA
019500                          NEM-PARAM-RECORD
019600                          NEM-WORK-TABLE.
019700*
019800 AA000-MAIN                   SECTION.
019900*************************************
020000*
020100     DISPLAY  PROG-NAME " STARTING".
020200     MOVE     SPACES TO NEM-ABORT-SWITCH.
020300     MOVE     ZERO TO NEM-WK-COUNT.
020400     IF       NEM-PRM-INPUT-FILE-CNT = ZERO
020500              MOVE NM101 TO NEM-ABORT-MESSAGE
020600              MOVE 10 TO NEM-RETURN-CODE
020700              MOVE "Y" TO NEM-ABORT-SWITCH
020800              GOBACK.
020900*
021000 AA010-FILE-LOOP.
021100     PERFORM  AA020-READ-ONE-FILE
021200         VARYING WS-FILE-SEQ FROM 1 BY 1
021300           UNTIL WS-FILE-SEQ > NEM-PRM-INPUT-FILE-CNT
021400              OR NEM-PHASE-ABORTED.
021500     IF       NEM-PHASE-ABORTED
021600              GOBACK.
021700*
021800     PERFORM  AA040-DEDUP-TABLE THRU AA040-EXIT.
021900     PERFORM  AA050-SORT-TABLE  THRU AA050-EXIT.
022000*
022100     DISPLAY  PROG-NAME " COMPLETED, " NEM-WK-COUNT
022200                       " ROWS LOADED".
022300     MOVE     ZERO TO NEM-RETURN-CODE.
022400     GOBACK.
022500*
022600 AA000-EXIT. EXIT SECTION.
022700*
022800 AA020-READ-ONE-FILE          SECTION.
022900*************************************
023000*    OPENS NEMINnn, VALIDATES AND APPENDS EVERY RECORD
023100*    TO THE WORK TABLE.
023200*
023300     MOVE     "NEMIN0" TO NEM-IN-FILE-NAME.
023400     MOVE     WS-FILE-SEQ TO NEM-IN-FILE-NAME(7:1).
023500     OPEN     INPUT NEM-INPUT-FILE.
023600     IF       NOT NEM-IN-STATUS-OK
023700              STRING NM102 DELIMITED BY SIZE
023800                      NEM-IN-FILE-NAME DELIMITED BY SIZE
023900                      INTO NEM-ABORT-MESSAGE
024000              MOVE 11 TO NEM-RETURN-CODE
024100              MOVE "Y" TO NEM-ABORT-SWITCH
024200              GO TO AA020-EXIT.
024300*
024400     MOVE     ZERO TO WS-FILE-REC-CNT.
024500     MOVE     "N" TO WS-AT-EOF-SW.
024600*
024700 AA025-READ-LOOP.
024800     READ     NEM-INPUT-FILE
024900              AT END
025000                       MOVE "Y" TO WS-AT-EOF-SW
025100                       GO TO AA025-EOF
025200     END-READ.
025300     ADD      1 TO WS-FILE-REC-CNT.
025400     PERFORM  AA030-VALIDATE-RECORD THRU AA030-EXIT.
025500     IF       NEM-PHASE-ABORTED
025600              GO TO AA025-EOF.
025700*
025800     IF       NEM-WK-COUNT >= 20000
025900              STRING NM108 DELIMITED BY SIZE
026000                      INTO NEM-ABORT-MESSAGE
026100              MOVE 12 TO NEM-RETURN-CODE
026200              MOVE "Y" TO NEM-ABORT-SWITCH
026300              GO TO AA025-EOF.
026400*
026500     ADD      1 TO NEM-WK-COUNT.
026600     MOVE     NEM-IN-TIMESTAMP TO NEM-WK-TIMESTAMP
026700                       (NEM-WK-COUNT).
026800     MOVE     NEM-IN-REGION    TO NEM-WK-REGION
026900                       (NEM-WK-COUNT).
027000*
027100* PRICE IS RE-COMPOSED BELOW WITHOUT ANY INTRINSIC
027200* FUNCTION - SIGN, INTEGER AND DECIMAL PARTS ARE MOVED
027300* SEPARATELY INTO A SIGNED COMP-3 WORK FIELD.
027400*
027500     MOVE     NEM-IN-PRC-INT   TO WS-PRICE-INT.
027600     MOVE     NEM-IN-PRC-DEC   TO WS-PRICE-DEC.
027700     COMPUTE  NEM-WK-PRICE(NEM-WK-COUNT) =
027800                       WS-PRICE-INT + (WS-PRICE-DEC / 100).
027900     IF       NEM-IN-PRC-SIGN = "-"
028000              MULTIPLY -1 BY NEM-WK-PRICE(NEM-WK-COUNT).
028100*
028200     IF       NEM-IN-DEMAND = SPACES
028300              MOVE "N" TO NEM-WK-DEMAND-PRES(NEM-WK-COUNT)
028400              MOVE ZERO TO NEM-WK-DEMAND(NEM-WK-COUNT)
028500     ELSE
028600              MOVE "Y" TO NEM-WK-DEMAND-PRES(NEM-WK-COUNT)
028700              MOVE NEM-IN-DMD-INT TO WS-PRICE-INT
028800              MOVE NEM-IN-DMD-DEC TO WS-PRICE-DEC
028900              COMPUTE NEM-WK-DEMAND(NEM-WK-COUNT) =
029000                       WS-PRICE-INT + (WS-PRICE-DEC / 100).
029100*
029200     GO TO    AA025-READ-LOOP.
029300*
029400 AA025-EOF.
029500     CLOSE    NEM-INPUT-FILE.
029600     IF       NOT NEM-PHASE-ABORTED
029700          AND WS-FILE-REC-CNT = ZERO
029800              STRING NM103 DELIMITED BY SIZE
029900                      NEM-IN-FILE-NAME DELIMITED BY SIZE
030000                      INTO NEM-ABORT-MESSAGE
030100              MOVE 13 TO NEM-RETURN-CODE
030200              MOVE "Y" TO NEM-ABORT-SWITCH.
030300*
030400 AA020-EXIT. EXIT SECTION.
030500*
030600 AA030-VALIDATE-RECORD        SECTION.
030700*************************************
030800*    VALIDATES TIMESTAMP, PRICE AND REGION ON THE
030900*    CURRENT NEM-INPUT-RECORD.
031000*
031100     IF       NEM-IN-TS-YEAR NOT NUMERIC
031200           OR NEM-IN-TS-MONTH NOT NUMERIC
031300           OR NEM-IN-TS-DAY NOT NUMERIC
031400           OR NEM-IN-TS-HOUR NOT NUMERIC
031500           OR NEM-IN-TS-MINUTE NOT NUMERIC
031600           OR NEM-IN-TS-DASH-1 NOT = "-"
031700           OR NEM-IN-TS-DASH-2 NOT = "-"
031800           OR NEM-IN-TS-GAP    NOT = SPACE
031900           OR NEM-IN-TS-COLON  NOT = ":"
032000              PERFORM ZZ090-TS-ABORT THRU ZZ090-EXIT
032100              GO TO AA030-EXIT.
032200*
032300     IF       NEM-IN-TS-MONTH < 1 OR > 12
032400              PERFORM ZZ090-TS-ABORT THRU ZZ090-EXIT
032500              GO TO AA030-EXIT.
032600*
032700     MOVE     NEM-IN-TS-YEAR TO WS-YEAR-NUM.
032800     DIVIDE   WS-YEAR-NUM BY 4   GIVING NEM-DT-SECONDS
032900                       REMAINDER WS-MOD-4.
033000     DIVIDE   WS-YEAR-NUM BY 100 GIVING NEM-DT-SECONDS
033100                       REMAINDER WS-MOD-100.
033200     DIVIDE   WS-YEAR-NUM BY 400 GIVING NEM-DT-SECONDS
033300                       REMAINDER WS-MOD-400.
033400     IF       WS-MOD-4 = ZERO
033500          AND (WS-MOD-100 NOT = ZERO OR WS-MOD-400 = ZERO)
033600              MOVE "Y" TO WS-LEAP-SW
033700     ELSE
033800              MOVE "N" TO WS-LEAP-SW.
033900*
034000     MOVE     NEM-IN-TS-MONTH TO NEM-DT-TEMP-MONTH.
034100     MOVE     WS-MONTH-DAYS(NEM-DT-TEMP-MONTH)
034200                       TO WS-MAX-DAY.
034300     IF       NEM-DT-TEMP-MONTH = 2 AND WS-LEAP-SW = "Y"
034400              MOVE 29 TO WS-MAX-DAY.
034500*
034600     IF       NEM-IN-TS-DAY < 1 OR > WS-MAX-DAY
034700              PERFORM ZZ090-TS-ABORT THRU ZZ090-EXIT
034800              GO TO AA030-EXIT.
034900*
035000     IF       NEM-IN-TS-HOUR > 23
035100           OR NEM-IN-TS-MINUTE > 59
035200              PERFORM ZZ090-TS-ABORT THRU ZZ090-EXIT
035300              GO TO AA030-EXIT.
035400*
035500     IF       (NEM-IN-PRC-SIGN NOT = "+" AND NOT = "-")
035600           OR NEM-IN-PRC-INT NOT NUMERIC
035700           OR NEM-IN-PRC-DOT NOT = "."
035800           OR NEM-IN-PRC-DEC NOT NUMERIC
035900              STRING NM105 DELIMITED BY SIZE
036000                      NEM-IN-FILE-NAME DELIMITED BY SIZE
036100                      INTO NEM-ABORT-MESSAGE
036200              MOVE 14 TO NEM-RETURN-CODE
036300              MOVE "Y" TO NEM-ABORT-SWITCH
036400              GO TO AA030-EXIT.
036500*
036600     IF       NEM-IN-REGION = SPACES
036700              STRING NM106 DELIMITED BY SIZE
036800                      NEM-IN-FILE-NAME DELIMITED BY SIZE
036900                      INTO NEM-ABORT-MESSAGE
037000              MOVE 15 TO NEM-RETURN-CODE
037100              MOVE "Y" TO NEM-ABORT-SWITCH
037200              GO TO AA030-EXIT.
037300*
037400     IF       NEM-IN-DEMAND NOT = SPACES
037500              IF (NEM-IN-DMD-INT NOT NUMERIC
037600                       OR NEM-IN-DMD-DOT NOT = "."
037700                       OR NEM-IN-DMD-DEC NOT NUMERIC)
037800                       STRING NM107 DELIMITED BY SIZE
037900                            NEM-IN-FILE-NAME DELIMITED
038000                                 BY SIZE
038100                            INTO NEM-ABORT-MESSAGE
038200                       MOVE 16 TO NEM-RETURN-CODE
038300                       MOVE "Y" TO NEM-ABORT-SWITCH.
038400*
038500 AA030-EXIT. EXIT SECTION.
038600*
038700 AA040-DEDUP-TABLE            SECTION.
038800*************************************
038900*    UNLESS NEM-PRM-KEEP-DUPL = "Y", DROPS ANY ROW
039000*    WHOSE (TIMESTAMP,REGION) MATCHES AN EARLIER ROW,
039100*    KEEPING THE FIRST ROW SEEN (CHANGE 1.0.01).
039200*
039300     IF       NEM-PRM-KEEP-DUPLICATES
039400              GO TO AA040-EXIT.
039500     IF       NEM-WK-COUNT < 2
039600              GO TO AA040-EXIT.
039700*
039800     MOVE     1 TO WS-OUT-IX.
039900     PERFORM  AA045-DEDUP-ONE
040000         VARYING WS-SCAN-IX FROM 2 BY 1
040100           UNTIL WS-SCAN-IX > NEM-WK-COUNT.
040200     MOVE     WS-OUT-IX TO NEM-WK-COUNT.
040300     GO TO    AA040-EXIT.
040400*
040500 AA045-DEDUP-ONE.
040600     MOVE     "N" TO WS-DUP-SW.
040700     PERFORM  AA046-DEDUP-COMPARE
040800         VARYING WS-COMP-IX FROM 1 BY 1
040900           UNTIL WS-COMP-IX > WS-OUT-IX
041000              OR WS-DUP-SW = "Y".
041100     IF       WS-DUP-SW = "N"
041200              ADD 1 TO WS-OUT-IX
041300              MOVE NEM-WK-ENTRY(WS-SCAN-IX)
041400                       TO NEM-WK-ENTRY(WS-OUT-IX).
041500*
041600 AA046-DEDUP-COMPARE.
041700     IF       NEM-WK-TIMESTAMP(WS-SCAN-IX) =
041800                       NEM-WK-TIMESTAMP(WS-COMP-IX)
041900          AND NEM-WK-REGION(WS-SCAN-IX) =
042000                       NEM-WK-REGION(WS-COMP-IX)
042100              MOVE "Y" TO WS-DUP-SW.
042200*
042300 AA040-EXIT. EXIT SECTION.
042400*
042500 AA050-SORT-TABLE             SECTION.
042600*************************************
042700*    GUARDED BUBBLE SORT, ASCENDING ON TIMESTAMP. ONLY
042800*    EXCHANGES ON A STRICT "GREATER THAN" SO EQUAL KEYS
042900*    NEVER SWAP - THIS KEEPS THE SORT STABLE (CHANGE
043000*    1.0.02).
043100*
043200     IF       NEM-WK-COUNT < 2
043300              GO TO AA050-EXIT.
043400     SUBTRACT 1 FROM NEM-WK-COUNT GIVING WS-PASS-LIMIT.
043500*
043600 AA055-PASS-LOOP.
043700     MOVE     ZERO TO WS-EXCH-COUNT.
043800     PERFORM  AA060-COMPARE-ADJACENT
043900         VARYING WS-SCAN-IX FROM 1 BY 1
044000           UNTIL WS-SCAN-IX > WS-PASS-LIMIT.
044100     IF       WS-EXCH-COUNT > ZERO
044200              SUBTRACT 1 FROM WS-PASS-LIMIT
044300              GO TO AA055-PASS-LOOP.
044400     GO TO    AA050-EXIT.
044500*
044600 AA060-COMPARE-ADJACENT.
044700     IF       NEM-WK-TIMESTAMP(WS-SCAN-IX) >
044800                       NEM-WK-TIMESTAMP(WS-SCAN-IX + 1)
044900              MOVE NEM-WK-ENTRY(WS-SCAN-IX) TO WS-SWAP-ENTRY
045000              MOVE NEM-WK-ENTRY(WS-SCAN-IX + 1)
045100                       TO NEM-WK-ENTRY(WS-SCAN-IX)
045200              MOVE WS-SWAP-ENTRY
045300                       TO NEM-WK-ENTRY(WS-SCAN-IX + 1)
045400              ADD 1 TO WS-EXCH-COUNT.
045500*
045600 AA050-EXIT. EXIT SECTION.
045700*
045800 ZZ090-TS-ABORT               SECTION.
045900*************************************
046000*
046100     STRING   NM104 DELIMITED BY SIZE
046200                       NEM-IN-FILE-NAME DELIMITED BY SIZE
046300                       INTO NEM-ABORT-MESSAGE.
046400     MOVE     17 TO NEM-RETURN-CODE.
046500     MOVE     "Y" TO NEM-ABORT-SWITCH.
046600*
046700 ZZ090-EXIT. EXIT SECTION.
