000100*****************************************************
000200*  CALLING DATA PASSED FROM NEM000 TO EACH PHASE    *
000300*    MODULE (NEMLOAD, NEMFILT, NEMSUMM, NEMSPIK,    *
000400*    NEMBATT, NEMRPT)                                *
000500*****************************************************
000600* 08/11/25 VBC - CREATED, SHAPE TAKEN FROM WS-CALLING
000700*                -DATA USED ACROSS ACAS.
000800* 25/11/25 VBC - ADDED NEM-ABORT-MESSAGE, RETURN-CODE
000900*                ALONE WAS NOT ENOUGH FOR A USEFUL LOG.
001000* 15/12/25 VBC - ADDED 88 NEM-PHASE-ABORTED, TESTED
001100*                NOW BY CONDITION NAME RATHER THAN BY
001200*                LITERAL EVERYWHERE IT IS USED.
001300 01  NEM-CALLING-DATA.
001400     03  NEM-CALLED                PIC X(8).
001500     03  NEM-CALLER                PIC X(8).
001600     03  NEM-RETURN-CODE           PIC 99 COMP.
001700     03  NEM-ABORT-SWITCH          PIC X.
001800         88  NEM-PHASE-ABORTED     VALUE "Y".
001900*                 Y = PHASE ABORTED THE RUN, SEE
002000*                 NEM-ABORT-MESSAGE FOR WHY.
002100     03  NEM-ABORT-MESSAGE         PIC X(60).
002200     03  FILLER                    PIC X(10).
