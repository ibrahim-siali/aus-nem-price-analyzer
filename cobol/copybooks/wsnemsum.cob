000100*****************************************************
000200*                                                    *
000300*  SUMMARY STATISTICS RESULT RECORD                  *
000400*     ONE PER RUN, PASSED NEMSUMM TO NEMRPT          *
000500*****************************************************
000600* 10/11/25 VBC - CREATED.
000700* 27/11/25 VBC - ADDED DEMAND FIELDS, ORIGINAL CUT OF
000800*                THIS COPYBOOK ONLY HELD PRICE STATS.
000900* 15/12/25 VBC - ADDED 88 NEM-COV-IS-REPORTABLE AND 88
001000*                NEM-DEMAND-DATA-PRESENT, BOTH SWITCHES
001100*                WERE TESTED BY LITERAL ONLY UNTIL NOW.
001200 01  NEM-SUMMARY-RESULT.
001300     03  NEM-SUM-COUNT             PIC 9(7) COMP.
001400     03  NEM-SUM-MEAN-PRICE        PIC S9(7)V9(4) COMP-3.
001500     03  NEM-SUM-MEDIAN-PRICE      PIC S9(7)V9(4) COMP-3.
001600     03  NEM-SUM-MIN-PRICE         PIC S9(7)V99 COMP-3.
001700     03  NEM-SUM-MAX-PRICE         PIC S9(7)V99 COMP-3.
001800     03  NEM-SUM-SQ-DEV            PIC S9(15)V9(4) COMP-3.
001900     03  NEM-SUM-STD-PRICE         PIC S9(7)V9(4) COMP-3.
002000     03  NEM-SUM-COV-SW            PIC X.
002100         88  NEM-COV-IS-REPORTABLE VALUE "Y".
002200*                 Y = MEAN NOT ZERO, COV IS REPORTABLE.
002300     03  NEM-SUM-COV               PIC S9(5)V9(4) COMP-3.
002400     03  NEM-SUM-DEMAND-SW         PIC X.
002500         88  NEM-DEMAND-DATA-PRESENT VALUE "Y".
002600*                 Y = AT LEAST ONE RECORD CARRIED DEMAND.
002700     03  NEM-SUM-DEMAND-COUNT      PIC 9(7) COMP.
002800     03  NEM-SUM-DEMAND-SUM        PIC 9(12)V9(4) COMP-3.
002900     03  NEM-SUM-MEAN-DEMAND       PIC 9(7)V9(4) COMP-3.
003000     03  NEM-SUM-MAX-DEMAND        PIC 9(7)V99 COMP-3.
003100     03  FILLER                    PIC X(15).
