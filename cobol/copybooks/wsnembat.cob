000100*****************************************************
000200*                                                    *
000300*  BATTERY BACKTEST RESULT RECORD                    *
000400*     PASSED NEMBATT TO NEMRPT                       *
000500*****************************************************
000600* 13/11/25 VBC - CREATED.
000700* 05/12/25 VBC - WIDENED ENERGY FIELDS TO 6 DEC PLACES
000800*                AND PROFIT TO 4, INTERNAL PRECISION
000900*                PER D.PARK MEMO OF 04/12/25.
001000*
001100 01  NEM-BATTERY-RESULT.
001200     03  NEM-BAT-PROFIT            PIC S9(9)V9(4) COMP-3.
001300     03  NEM-BAT-CYCLES            PIC 9(7) COMP.
001400     03  NEM-BAT-CHARGE-EVENTS     PIC 9(7) COMP.
001500     03  NEM-BAT-DISCH-EVENTS      PIC 9(7) COMP.
001600     03  NEM-BAT-ENERGY-FROM-GRID  PIC S9(7)V9(6) COMP-3.
001700     03  NEM-BAT-ENERGY-TO-GRID    PIC S9(7)V9(6) COMP-3.
001800     03  NEM-BAT-LOW-THRESHOLD     PIC S9(7)V99 COMP-3.
001900     03  NEM-BAT-HIGH-THRESHOLD    PIC S9(7)V99 COMP-3.
002000     03  NEM-BAT-INTERVAL-HOURS    PIC 9(5)V9(6) COMP-3.
002100     03  FILLER                    PIC X(15).
