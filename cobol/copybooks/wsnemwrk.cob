000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE FOR THE MERGED / FILTERED PRICE   *
000400*  RECORD TABLE                                      *
000500*                                                    *
000600*  THIS COPYBOOK IS COPIED TWICE IN SOME PROGRAMS,   *
000700*   ONCE AS-IS FOR THE MERGED TABLE AND ONCE WITH    *
000800*   REPLACING NEM-WK BY NEM-FLT / NEM-WORK-TABLE BY  *
000900*   NEM-FILT-TABLE FOR THE FILTERED TABLE - SEE      *
001000*   NEMFILT, NEMSUMM, NEMSPIK AND NEMBATT.           *
001100*****************************************************
001200* ENTRY SIZE 32 BYTES, 20000 ENTRIES MAX.
001300*
001400* 05/11/25 VBC - CREATED.
001500* 21/11/25 VBC - ADDED NEM-WK-DEMAND-PRESENT FLAG.
001600* 15/12/25 VBC - ADDED 88 NEM-WK-DEMAND-GIVEN, THE FLAG
001700*                WAS TESTED BY LITERAL ONLY UNTIL NOW.
001800 01  NEM-WORK-TABLE.
001900     03  NEM-WK-COUNT              PIC 9(7) COMP.
002000     03  NEM-WK-ENTRY OCCURS 20000 TIMES
002100                       INDEXED BY NEM-WK-IX.
002200         05  NEM-WK-TIMESTAMP      PIC X(16).
002300         05  NEM-WK-TIMESTAMP-R REDEFINES
002400                       NEM-WK-TIMESTAMP.
002500             07  NEM-WK-TS-YEAR    PIC X(4).
002600             07  FILLER            PIC X.
002700             07  NEM-WK-TS-MONTH   PIC X(2).
002800             07  FILLER            PIC X.
002900             07  NEM-WK-TS-DAY     PIC X(2).
003000             07  FILLER            PIC X.
003100             07  NEM-WK-TS-HOUR    PIC X(2).
003200             07  FILLER            PIC X.
003300             07  NEM-WK-TS-MINUTE  PIC X(2).
003400         05  NEM-WK-REGION         PIC X(5).
003500         05  NEM-WK-PRICE          PIC S9(7)V99 COMP-3.
003600         05  NEM-WK-DEMAND         PIC 9(7)V99 COMP-3.
003700         05  NEM-WK-DEMAND-PRES    PIC X.
003800             88  NEM-WK-DEMAND-GIVEN VALUE "Y".
003900*                 Y = DEMAND CARRIED, N = NOT CARRIED.
004000         05  FILLER                PIC X(3).
