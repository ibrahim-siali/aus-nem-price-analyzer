000100*****************************************************
000200*  FILE STATUS FIELDS FOR THE NEM BATCH FILE SET    *
000300*****************************************************
000400* 08/11/25 VBC - CREATED.
000500* 11/12/25 VBC - ADDED TRAILING FILLER, SIZE-PAD
000600*                HABIT USED ON EVERY OTHER NEM RECORD.
000700* 15/12/25 VBC - ADDED AN 88 NEM-xx-STATUS-OK TO EACH
000800*                STATUS FIELD, ALL THREE WERE TESTED BY
000900*                LITERAL "00" ONLY UNTIL NOW.
001000 01  NEM-FILE-STATUSES.
001100     03  NEM-IN-STATUS             PIC XX.
001200         88  NEM-IN-STATUS-OK      VALUE "00".
001300     03  NEM-PRM-STATUS            PIC XX.
001400         88  NEM-PRM-STATUS-OK     VALUE "00".
001500     03  NEM-RPT-STATUS            PIC XX.
001600         88  NEM-RPT-STATUS-OK     VALUE "00".
001700     03  FILLER                    PIC X(5).
