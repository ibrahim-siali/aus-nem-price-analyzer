000100*****************************************************
000200*  FD - NEM PARAMETER FILE                          *
000300*****************************************************
000400* 09/11/25 VBC - CREATED.
000500*
000600 FD  NEM-PARAM-FILE.
000700 COPY "WSNEMPRM.COB".
