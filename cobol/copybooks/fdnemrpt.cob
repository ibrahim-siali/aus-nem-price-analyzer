000100*****************************************************
000200*  FD - NEM REPORT OUTPUT FILE, 132 COL PRINT LINES *
000300*****************************************************
000400* 09/11/25 VBC - CREATED.
000500*
000600 FD  NEM-REPORT-FILE.
000700 01  NEM-REPORT-RECORD             PIC X(132).
