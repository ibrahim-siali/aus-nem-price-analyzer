000100*****************************************************
000200*  SELECT CLAUSE - NEM PARAMETER FILE               *
000300*****************************************************
000400* 09/11/25 VBC - CREATED.
000500*
000600     SELECT  NEM-PARAM-FILE  ASSIGN  TO  "NEMPARM"
000700             ORGANIZATION       LINE SEQUENTIAL
000800             STATUS             NEM-PRM-STATUS.
