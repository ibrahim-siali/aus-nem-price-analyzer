000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR NEM PRICE INPUT RECORD      *
000400*     FIXED-LAYOUT EXTRACT - ONE PER SETTLEMENT      *
000500*     INTERVAL PER REGION                            *
000600*****************************************************
000700* RECORD SIZE 60 BYTES, PADDED.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING IF THE
001000*  UPSTREAM EXTRACT FORMAT CHANGES.
001100*
001200* 04/11/25 VBC - CREATED.
001300* 12/11/25 VBC - WIDENED NEM-IN-PRICE TO ALLOW THE
001400*                LEADING SIGN CHARACTER, PRICE MAY
001500*                GO NEGATIVE ON A LOW-DEMAND NIGHT.
001600* 19/11/25 VBC - ADDED NEM-IN-DEMAND, OPTIONAL FIELD.
001700*
001800 01  NEM-INPUT-RECORD.
001900     03  NEM-IN-TIMESTAMP          PIC X(16).
002000*        YYYY-MM-DD HH:MM, SETTLEMENT INTERVAL START,
002100*        LOCAL STANDARD CLOCK TIME - NO TZ MATHS DONE.
002200     03  NEM-IN-TIMESTAMP-R REDEFINES NEM-IN-TIMESTAMP.
002300         05  NEM-IN-TS-YEAR        PIC X(4).
002400         05  NEM-IN-TS-DASH-1      PIC X.
002500         05  NEM-IN-TS-MONTH       PIC X(2).
002600         05  NEM-IN-TS-DASH-2      PIC X.
002700         05  NEM-IN-TS-DAY         PIC X(2).
002800         05  NEM-IN-TS-GAP         PIC X.
002900         05  NEM-IN-TS-HOUR        PIC X(2).
003000         05  NEM-IN-TS-COLON       PIC X.
003100         05  NEM-IN-TS-MINUTE      PIC X(2).
003200     03  FILLER                    PIC X.
003300     03  NEM-IN-REGION             PIC X(5).
003400*        NEM REGION CODE, EG VIC1, NSW1, QLD1, SA1,
003500*        TAS1. MUST BE NON-BLANK.
003600     03  FILLER                    PIC X.
003700     03  NEM-IN-PRICE              PIC X(11).
003800*        SIGNED REGIONAL REFERENCE PRICE, $/MWH, TEXT
003900*        FORM SNNNNNNN.NN - SIGN ALWAYS PRESENT.
004000     03  NEM-IN-PRICE-R REDEFINES NEM-IN-PRICE.
004100         05  NEM-IN-PRC-SIGN       PIC X.
004200         05  NEM-IN-PRC-INT        PIC X(7).
004300         05  NEM-IN-PRC-DOT        PIC X.
004400         05  NEM-IN-PRC-DEC        PIC X(2).
004500     03  FILLER                    PIC X.
004600     03  NEM-IN-DEMAND             PIC X(10).
004700*        REGIONAL DEMAND, MW, TEXT FORM NNNNNNN.NN OR
004800*        ALL SPACES WHEN NO DEMAND DATA IS CARRIED.
004900     03  NEM-IN-DEMAND-R REDEFINES NEM-IN-DEMAND.
005000         05  NEM-IN-DMD-INT        PIC X(7).
005100         05  NEM-IN-DMD-DOT        PIC X.
005200         05  NEM-IN-DMD-DEC        PIC X(2).
005300     03  FILLER                    PIC X(14).
