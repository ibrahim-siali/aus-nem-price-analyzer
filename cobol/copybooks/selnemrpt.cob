000100*****************************************************
000200*  SELECT CLAUSE - NEM REPORT OUTPUT FILE           *
000300*****************************************************
000400* 09/11/25 VBC - CREATED.
000500*
000600     SELECT  NEM-REPORT-FILE  ASSIGN  TO  "NEMRPT"
000700             ORGANIZATION       LINE SEQUENTIAL
000800             STATUS             NEM-RPT-STATUS.
