000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR NEM PARAMETER FILE          *
000400*     ONE CONTROL RECORD PER RUN                     *
000500*     REPLACES OPERATOR-KEYED RUN OPTIONS            *
000600*****************************************************
000700* RECORD SIZE 160 BYTES, PADDED.
000800*
000900* 06/11/25 VBC - CREATED.
001000* 14/11/25 VBC - ADDED NEM-PRM-SPK-THR-SW, A THRESHOLD
001100*                OF ZERO IS A VALID CUTOFF SO WE CANNOT
001200*                TEST THE VALUE ALONE FOR "NOT SUPPLIED".
001300* 03/12/25 VBC - DEFAULTS NOTED BELOW AGREED WITH D.PARK
001400*                FOR THE FIRST LIVE RUN.
001500* 15/12/25 VBC - ADDED 88 NEM-PRM-THRESHOLD-GIVEN AND 88
001600*                NEM-PRM-KEEP-DUPLICATES, BOTH SWITCHES
001700*                WERE TESTED BY LITERAL ONLY UNTIL NOW.
001800* 15/12/25 VBC - ADDED NEM-PRM-SPK-QNT-SW / 88 NEM-PRM-
001900*                QUANTILE-GIVEN. A QUANTILE OF ZERO IS
002000*                A VALID VALUE SO NEMSPIK COULD NOT
002100*                TELL "NOT SUPPLIED" FROM "SUPPLIED AS
002200*                ZERO" WHEN NO THRESHOLD WAS GIVEN
002300*                EITHER - SEE SPEC NOTE CARRIED IN
002400*                NEMSPIK'S AA010 REMARKS.
002500* 15/12/25 VBC - BANNER REWORDED, "CLI FLAGS / YAML
002600*                DEFAULTS" MEANT NOTHING TO ANYONE ON
002700*                THE OPERATIONS FLOOR.
002800 01  NEM-PARAM-RECORD.
002900     03  NEM-PRM-FILTER-REGION     PIC X(5).
003000*                 BLANK = NO REGION FILTER.
003100     03  NEM-PRM-FILTER-START      PIC X(16).
003200*                 BLANK = NO LOWER TIMESTAMP BOUND.
003300     03  NEM-PRM-FILTER-START-R REDEFINES
003400                       NEM-PRM-FILTER-START.
003500         05  NEM-PRM-FS-YEAR       PIC X(4).
003600         05  FILLER                PIC X.
003700         05  NEM-PRM-FS-MONTH      PIC X(2).
003800         05  FILLER                PIC X.
003900         05  NEM-PRM-FS-DAY        PIC X(2).
004000         05  FILLER                PIC X.
004100         05  NEM-PRM-FS-HOUR       PIC X(2).
004200         05  FILLER                PIC X.
004300         05  NEM-PRM-FS-MINUTE     PIC X(2).
004400     03  NEM-PRM-FILTER-END        PIC X(16).
004500*                 BLANK = NO UPPER TIMESTAMP BOUND.
004600     03  NEM-PRM-FILTER-END-R REDEFINES
004700                       NEM-PRM-FILTER-END.
004800         05  NEM-PRM-FE-YEAR       PIC X(4).
004900         05  FILLER                PIC X.
005000         05  NEM-PRM-FE-MONTH      PIC X(2).
005100         05  FILLER                PIC X.
005200         05  NEM-PRM-FE-DAY        PIC X(2).
005300         05  FILLER                PIC X.
005400         05  NEM-PRM-FE-HOUR       PIC X(2).
005500         05  FILLER                PIC X.
005600         05  NEM-PRM-FE-MINUTE     PIC X(2).
005700     03  NEM-PRM-SPK-THR-SW        PIC X.
005800         88  NEM-PRM-THRESHOLD-GIVEN VALUE "Y".
005900*                 Y = THRESHOLD SUPPLIED, WINS OVER THE
006000*                 QUANTILE. N = USE THE QUANTILE.
006100     03  NEM-PRM-SPIKE-THRESHOLD   PIC S9(7)V99.
006200     03  NEM-PRM-SPK-QNT-SW        PIC X.
006300         88  NEM-PRM-QUANTILE-GIVEN VALUE "Y".
006400*                 Y = QUANTILE SUPPLIED. N = NEITHER
006500*                 THRESHOLD NOR QUANTILE SUPPLIED - AN
006600*                 ERROR IN NEMSPIK (NM403).
006700     03  NEM-PRM-SPIKE-QUANTILE    PIC 9V999.
006800*                 DEF .950
006900     03  NEM-PRM-LOW-QUANTILE      PIC 9V999.
007000*                 DEF .250 - BATTERY CHARGE BAND.
007100     03  NEM-PRM-HIGH-QUANTILE     PIC 9V999.
007200*                 DEF .750 - BATTERY DISCHARGE BAND.
007300     03  NEM-PRM-ROUND-TRIP-EFF    PIC 9V999.
007400*                 DEF .900
007500     03  NEM-PRM-CAPACITY-MWH      PIC 9(5)V999.
007600*                 DEF 00001.000
007700     03  NEM-PRM-POWER-MW          PIC 9(5)V999.
007800*                 DEF 00001.000
007900     03  NEM-PRM-KEEP-DUPL         PIC X.
008000         88  NEM-PRM-KEEP-DUPLICATES VALUE "Y".
008100*                 Y = KEEP DUPLICATE (TIMESTAMP,REGION)
008200*                 ROWS, N (DEFAULT) = DROP, KEEP-FIRST.
008300     03  NEM-PRM-INPUT-FILE-CNT    PIC 9 COMP.
008400*                 HOW MANY OF NEMIN01-NEMIN09 TO READ.
008500     03  FILLER                    PIC X(78).
