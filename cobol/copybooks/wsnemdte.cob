000100*****************************************************
000200*                                                    *
000300*  SHARED DATE / TIME WORK AREAS                     *
000400*     USED BY THE LOADER'S CALENDAR VALIDATION AND   *
000500*     BY THE BATTERY PHASE'S DAY-NUMBER / INTERVAL-  *
000600*     HOURS CALCULATION                              *
000700*****************************************************
000800* 07/11/25 VBC - CREATED, LIFTED THE SHAPE OF THIS
000900*                FROM THE WS-TEMP-DATE / WS-TEST-DATE
001000*                PAIR USED IN PY000 AND PYRGSTR.
001100* 22/11/25 VBC - ADDED NEM-DT-STAMP-COMPARE-R, NEEDED A
001200*                SINGLE NUMERIC KEY TO COMPARE TWO
001300*                TIMESTAMPS IN ONE IF TEST.
001400* 11/12/25 VBC - ADDED FILLER TO THE THREE WORK
001500*                GROUPS AND TO THE DAYS-BEFORE TABLE,
001600*                SAME PAD HABIT AS EVERY OTHER NEM
001700*                RECORD - THE REDEFINED NUMERIC VIEWS
001800*                STILL ONLY COVER THE ORIGINAL FIELDS.
001900* 15/12/25 VBC - THE TIMESTAMP-COMPARE GROUPS (NEM-DT-
002000*                TEMP-DATE/-DATE9/-TIME/-TIME9, NEM-DT-
002100*                STAMP-COMPARE/-YMD/-HM/-COMPARE-R,
002200*                NEM-DT-PRIOR-COMPARE, NEM-DT-DELTA-
002300*                SECS) WERE NEVER WIRED TO ANY PROGRAM
002400*                - NEMFILT DOES ITS OWN DATE-BOUND
002500*                COMPARE WITH LOCAL WS-BND- FIELDS.
002600*                REMOVED RATHER THAN CARRY DEAD
002700*                SCAFFOLDING. NEM-DT-DAYS-TAB MOVED TO
002800*                A LITERAL/REDEFINES INIT (SAME IDIOM
002900*                NEMBATT USED LOCALLY) SO IT IS ACTUALLY
003000*                USABLE AS A SHARED TABLE - NEMBATT'S
003100*                OWN DUPLICATE (WS-DAYS-BEFORE-TAB) IS
003200*                DROPPED, IT NOW USES THIS COPY.
003300*
003400 01  NEM-DT-TEMP-MONTH             PIC 99.
003500*                 MONTH SUBSCRIPT, CALENDAR WORK.
003600 01  NEM-DT-DAYS-BEFORE-LIT        PIC X(36) VALUE
003700     "000031059090120151181212243273304334".
003800 01  NEM-DT-DAYS-TAB REDEFINES
003900                       NEM-DT-DAYS-BEFORE-LIT.
004000     03  NEM-DT-DAYS-BEFORE        PIC 999
004100                       OCCURS 12 TIMES.
004200*                 CUMULATIVE DAYS BEFORE THE START OF
004300*                 EACH MONTH, NON-LEAP YEAR.
004400 01  NEM-DT-DAY-NUMBER             PIC 9(7) COMP.
004500 01  NEM-DT-SECONDS                PIC 9(9) COMP.
