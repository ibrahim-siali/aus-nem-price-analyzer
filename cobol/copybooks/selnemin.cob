000100*****************************************************
000200*  SELECT CLAUSE - NEM PRICE INPUT FILE (DYNAMIC)   *
000300*     ASSIGNED TO NEMIN01 .. NEMIN09 IN TURN BY     *
000400*     MOVING THE NAME TO NEM-IN-FILE-NAME FIRST     *
000500*****************************************************
000600* 09/11/25 VBC - CREATED, SAME DYNAMIC-ASSIGN IDIOM
000700*                AS BUILD-CBASIC USES FOR IFILE.
000800*
000900     SELECT  NEM-INPUT-FILE  ASSIGN  TO
001000                       NEM-IN-FILE-NAME
001100             ORGANIZATION       LINE SEQUENTIAL
001200             STATUS             NEM-IN-STATUS.
