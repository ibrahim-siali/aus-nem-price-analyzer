000100*****************************************************
000200*                                                    *
000300*  SPIKE EVENT RESULT RECORD AND EVENT TABLE         *
000400*     PASSED NEMSPIK TO NEMRPT                       *
000500*****************************************************
000600* 11/11/25 VBC - CREATED.
000700* 02/12/25 VBC - TABLE SIZE 20000 TO MATCH
000800*                NEM-WORK-TABLE, SEE WSNEMWRK.
000900* 11/12/25 VBC - ADDED FILLER TO EACH TABLE ENTRY,
001000*                SAME PAD HABIT AS NEM-WK-ENTRY IN
001100*                WSNEMWRK.
001200*
001300 01  NEM-SPIKE-RESULT.
001400     03  NEM-SPK-CUTOFF            PIC S9(7)V99 COMP-3.
001500     03  NEM-SPK-COUNT             PIC 9(7) COMP.
001600     03  NEM-SPK-MAX               PIC S9(7)V99 COMP-3.
001700     03  NEM-SPK-MEAN              PIC S9(7)V9(4) COMP-3.
001800     03  FILLER                    PIC X(15).
001900 01  NEM-SPIKE-TABLE.
002000     03  NEM-SPK-ENTRY OCCURS 20000 TIMES
002100                       INDEXED BY NEM-SPK-IX.
002200         05  NEM-SPK-TIMESTAMP     PIC X(16).
002300         05  NEM-SPK-REGION        PIC X(5).
002400         05  NEM-SPK-PRICE         PIC S9(7)V99 COMP-3.
002500         05  FILLER                PIC X(3).
