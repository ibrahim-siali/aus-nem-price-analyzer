000100*****************************************************
000200*  FD - NEM PRICE INPUT FILE                        *
000300*****************************************************
000400* 09/11/25 VBC - CREATED.
000500*
000600 FD  NEM-INPUT-FILE.
000700 COPY "WSNEMREC.COB".
